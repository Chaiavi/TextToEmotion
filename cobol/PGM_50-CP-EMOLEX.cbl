000100*////////////////// (EMOLEX) ///////////////////////////////////
000200**************************************
000300*    LAYOUT LEXICO DE EMOTICONES     *
000400*    LINEA DE TEXTO, LARGO MAX 80    *
000500**************************************
000600 01  WS-REG-EMOLEX.
000650*    06/99 RHT - PQR-0418: MISMO FORMATO DE TEXTO QUE CP-AFCLEX  PQR-0418
000660*    (VER ESE MIEMBRO) - SIMBOLO DEL EMOTICON Y LOS SIETE
000670*    PESOS SEPARADOS POR UN BLANCO, CON PUNTO DECIMAL LITERAL.
000680*    EL SIMBOLO ES SENSIBLE A MAYUSCULA/MINUSCULA Y PUEDE SER
000690*    PREFIJO DE UN EMOTICON MAS LARGO TIPEADO POR EL USUARIO.
000700*    SE MANTIENE SEPARADO DE CP-AFCLEX PORQUE CARGA EN UNA
000710*    TABLA DISTINTA (TB-EMOLEX-TABLA, RUTINA 1310 DEL PGMSENAF,
000720*    CON EL MISMO 1215-CONVIERTE-LEXICO-I QUE USA 1210).
000800     03  EMO-LINEA           PIC X(80)    VALUE SPACES.
003000*////////////////////////////////////////////////////////////////
