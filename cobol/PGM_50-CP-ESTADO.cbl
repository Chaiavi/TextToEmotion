000100*////////////////// (ESTADO) ///////////////////////////////////
000200**************************************
000300*    LAYOUT ESTADO EMOCIONAL SALIDA  *
000400*    LARGO REGISTRO = 258 BYTES      *
000500**************************************
000600 01  WS-REG-ESTADO.
000700*    POSICION RELATIVA (001:200) TEXTO ANALIZADO
000800     03  EST-TEXTO           PIC X(200)   VALUE SPACES.
000900*    POSICION RELATIVA (201:05) PESO GENERAL MAXIMO
001000     03  EST-PESO-GENERAL    PIC 9V9(4)   VALUE ZEROS.
001100*    POSICION RELATIVA (206:01) VALENCIA -1/0/+1
001200     03  EST-VALENCIA        PIC S9       VALUE ZEROS.
001300*    POSICION RELATIVA (207:05) PESO MAXIMO DE FELICIDAD
001400     03  EST-FELICIDAD       PIC 9V9(4)   VALUE ZEROS.
001500*    POSICION RELATIVA (212:05) PESO MAXIMO DE TRISTEZA
001600     03  EST-TRISTEZA        PIC 9V9(4)   VALUE ZEROS.
001700*    POSICION RELATIVA (217:05) PESO MAXIMO DE IRA
001800     03  EST-IRA             PIC 9V9(4)   VALUE ZEROS.
001900*    POSICION RELATIVA (222:05) PESO MAXIMO DE MIEDO
002000     03  EST-MIEDO           PIC 9V9(4)   VALUE ZEROS.
002100*    POSICION RELATIVA (227:05) PESO MAXIMO DE ASCO
002200     03  EST-ASCO            PIC 9V9(4)   VALUE ZEROS.
002300*    POSICION RELATIVA (232:05) PESO MAXIMO DE SORPRESA
002400     03  EST-SORPRESA        PIC 9V9(4)   VALUE ZEROS.
002500*    POSICION RELATIVA (237:09) NOMBRE EMOCION MAS FUERTE
002600     03  EST-TIPO-FUERTE     PIC X(09)    VALUE SPACES.
002700*    POSICION RELATIVA (246:05) PESO DE LA EMOCION MAS FUERTE
002800     03  EST-PESO-FUERTE     PIC 9V9(4)   VALUE ZEROS.
002900*    POSICION RELATIVA (251:08) RELLENO PARA USO FUTURO
003000     03  FILLER              PIC X(08)    VALUE SPACES.
003100*////////////////////////////////////////////////////////////////
