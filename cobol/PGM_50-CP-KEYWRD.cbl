000100*////////////////// (KEYWRD) ///////////////////////////////////
000200**************************************
000300*    LAYOUT PALABRA CLAVE            *
000400*    LARGO REGISTRO = 22 BYTES       *
000500**************************************
000600 01  WS-REG-PALCVE.
000700*    POSICION RELATIVA (01:01) TIPO DE CLAVE
000800*    N = NEGACION   ;   I = INTENSIFICADOR
000900     03  CVE-TIPO            PIC X(01)    VALUE SPACES.
001000         88  CVE-TIPO-NEGACION           VALUE 'N'.
001100         88  CVE-TIPO-INTENSIF           VALUE 'I'.
001200*    POSICION RELATIVA (02:01) SEPARADOR
001300     03  FILLER              PIC X(01)    VALUE SPACES.
001400*    POSICION RELATIVA (03:20) TEXTO DE LA PALABRA, MINUSCULA
001500     03  CVE-TEXTO           PIC X(20)    VALUE SPACES.
001600*////////////////////////////////////////////////////////////////
