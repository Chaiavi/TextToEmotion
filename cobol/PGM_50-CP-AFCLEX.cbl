000100*////////////////// (AFCLEX) ///////////////////////////////////
000200**************************************
000300*    LAYOUT LEXICO AFECTIVO          *
000400*    LINEA DE TEXTO, LARGO MAX 80    *
000500**************************************
000600 01  WS-REG-AFCLEX.
000650*    06/99 RHT - PQR-0418: EL PASO DE MANTENCION DE LEXICO     PQR-0418
000660*    (FUERA DE ESTE PROGRAMA) ENTREGA UNA LINEA DE TEXTO POR
000670*    PALABRA, NO UN REGISTRO POSICIONAL: LA PALABRA Y LOS
000680*    SIETE PESOS VAN SEPARADOS POR UN BLANCO, CON PUNTO
000690*    DECIMAL LITERAL (EJ. HAPPY 0.8500 0.9000 0.0000 0.0000
000700*    0.0000 0.0000 0.1000). LOS SIETE PESOS VAN EN ESTE ORDEN:
000710*    GENERAL, FELICIDAD, TRISTEZA, IRA, MIEDO, ASCO, SORPRESA
000720*    (0,0000 A 1,0000 CADA UNO). SE PARTE CON UNSTRING EN
000730*    1215-CONVIERTE-LEXICO-I / 1216-PARTE-PESO-I DE LA RUTINA
000740*    DE CARGA 1210 DEL PGMSENAF; AHI QUEDA ARMADO EL EQUIVALENTE
000750*    NUMERICO DE ESTE LAYOUT (PAL-PALABRA + 7 PESOS 9V9(4)).
000800     03  PAL-LINEA           PIC X(80)    VALUE SPACES.
002700*////////////////////////////////////////////////////////////////
