000100*////////////////// (TEXTIN) ///////////////////////////////////
000200**************************************
000300*    LAYOUT TEXTO DE ENTRADA         *
000400*    LARGO REGISTRO = 203 BYTES      *
000500**************************************
000600 01  WS-REG-TEXTO.
000700*    POSICION RELATIVA (001:200) TEXTO LIBRE A ANALIZAR,
000800*    UN TEXTO POR REGISTRO
000900     03  TXT-LINEA           PIC X(200)   VALUE SPACES.
000950*    POSICION RELATIVA (201:03) RELLENO PARA USO FUTURO
000960     03  FILLER              PIC X(03)    VALUE SPACES.
001000*////////////////////////////////////////////////////////////////
