000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMSENAF.
000300 AUTHOR.        J. M. ACEVEDO.
000400 INSTALLATION.  GCIA DE SISTEMAS - SECTOR BATCH NOCTURNO.
000500 DATE-WRITTEN.  05/03/1992.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - PROHIBIDA SU REPRODUCCION FUERA
000800                DE LA GERENCIA DE SISTEMAS.
000900*////////////////////////////////////////////////////////////////
001000*    SISTEMA    : SENSOR DE AFECTIVIDAD DE TEXTOS (SENAF)       *
001100*    PROGRAMA   : PGMSENAF                                      *
001200*    DESCRIPCION: PROCESO BATCH QUE LEE UN ARCHIVO DE TEXTOS    *
001300*    LIBRES (UNO POR REGISTRO), LOS RECORRE FRASE POR FRASE Y   *
001400*    PALABRA POR PALABRA CONTRA UN LEXICO AFECTIVO Y UN LEXICO  *
001500*    DE EMOTICONES, ACUMULA PESOS POR CATEGORIA DE EMOCION      *
001600*    (FELICIDAD/TRISTEZA/IRA/MIEDO/ASCO/SORPRESA) Y EMITE POR   *
001700*    CADA TEXTO UN REGISTRO DE ESTADO EMOCIONAL CON LA EMOCION  *
001800*    PREDOMINANTE Y UN LISTADO DE CONTROL CON LOS TOTALES DE    *
001900*    LA CORRIDA.                                                *
002000*////////////////////////////////////////////////////////////////
002100*    BITACORA DE CAMBIOS
002200*----------------------------------------------------------------
002300*    FECHA     PROGRAMADOR   PETIC.    DESCRIPCION
002400*----------------------------------------------------------------
002500*    05/03/92  JMA           S/PETIC   VERSION INICIAL. CARGA DE
002600*                                      LEXICOS Y MOTOR DE
002700*                                      EMPATIA CON ESCALA DE
002800*                                      SEIS EMOCIONES BASICAS.
002900*    22/06/92  JMA           PQR-0041  SE AGREGA DETECCION DE
003000*                                      EMOTICONOS POR PREFIJO.
003100*    14/09/92  RHT           PQR-0077  SE AGREGA COEFICIENTE DE
003200*                                      REPETICION DE SIGNOS DE
003300*                                      EXCLAMACION (!!!).
003400*    03/02/93  RHT           PQR-0102  CORRIGE TOPE DE PESO A
003500*                                      1,0000 EN AJUSTE POR
003600*                                      COEFICIENTES (DESBORDABA
003700*                                      EN FRASES MUY ENFATICAS).
003800*    19/07/93  JMA           PQR-0155  SE INCORPORA TABLA DE
003900*                                      PALABRAS DE NEGACION E
004000*                                      INTENSIFICADORES.
004100*    11/11/93  CSV           PQR-0190  SE AGREGA DETECCION DE
004200*                                      SIGNOS DE INTERROGACION
004300*                                      MAS EXCLAMACION COMO
004400*                                      SORPRESA SINTETICA.
004500*    08/04/94  CSV           PQR-0233  SE AGREGA COEFICIENTE DE
004600*                                      PALABRA ESCRITA EN
004700*                                      MAYUSCULA SOSTENIDA.
004800*    27/09/94  JMA           PQR-0268  SE REVISA CORTE DE FRASES
004900*                                      PARA CONTEMPLAR SALTOS DE
005000*                                      LINEA EMBEBIDOS.
005100*    15/02/95  RHT           PQR-0301  SE AGREGA LISTADO DE
005200*                                      CONTROL CON TOTALES POR
005300*                                      CATEGORIA AL FINAL DE LA
005400*                                      CORRIDA.
005500*    30/08/95  CSV           PQR-0344  AJUSTA REGLA DE DESEMPATE
005600*                                      ENTRE EMOCIONES CON IGUAL
005700*                                      PESO MAXIMO (PREVALECE EL
005800*                                      ORDEN FELICIDAD/TRISTEZA/
005900*                                      IRA/MIEDO/ASCO/SORPRESA).
006000*    19/01/96  JMA           PQR-0379  SE AGREGA VALOR NEUTRO
006100*                                      CUANDO NINGUNA EMOCION
006200*                                      SUPERA EL UMBRAL MINIMO.
006300*    12/06/96  RHT           PQR-0410  CORRIGE CONTEO DE TEXTOS
006400*                                      PROCESADOS EN EL LISTADO
006500*                                      DE TOTALES (CONTABA UNO
006600*                                      DE MAS POR EOF).
006700*    25/11/96  CSV           PQR-0452  SE INCORPORA PALABRA DE
006800*                                      NEGACION QUE INVIERTE LA
006900*                                      VALENCIA DEL AFECTO.
007000*    09/05/97  JMA           PQR-0488  SE INCORPORA PALABRA
007100*                                      INTENSIFICADORA QUE
007200*                                      AUMENTA EL PESO GENERAL.
007300*    21/10/97  RHT           PQR-0519  SE REVISA BUSQUEDA DE
007400*                                      EMOTICONOS POR PREFIJO
007500*                                      PARA EVITAR FALSOS
007600*                                      POSITIVOS CON PALABRAS.
007700*    03/03/98  CSV           PQR-0560  PREPARACION PARA EL ANIO
007800*                                      2000: SE REVISAN TODOS
007900*                                      LOS CAMPOS DE FECHA DE
008000*                                      LOS ARCHIVOS DE LEXICO Y
008100*                                      SE CONFIRMA QUE EL
008200*                                      PROGRAMA NO OPERA CON
008300*                                      FECHAS DE DOS DIGITOS.
008400*    17/08/98  CSV           PQR-0560  FIN DE LA REVISION Y2K.
008500*                                      SIN CAMBIOS FUNCIONALES.
008600*    22/01/99  JMA           PQR-0601  SE AGREGA PALABRA DE
008700*                                      SORPRESA SINTETICA PARA
008800*                                      FRASES CON SIGNOS DE
008900*                                      ADMIRACION E INTERROGA-
009000*                                      CION COMBINADOS.
009100*    14/06/99  RHT           PQR-0633  AJUSTA LARGO MAXIMO DE
009200*                                      PALABRA A VEINTE BYTES
009300*                                      PARA ALINEAR CON LOS
009400*                                      LEXICOS DE CARGA.
009500*    30/09/99  JMA           PQR-0658  LA NEGACION SOLO INVIERTE
009600*                                      LA PALABRA DE AFECTO SI
009700*                                      CAE EN LA MISMA PARTE DE
009800*                                      LA FRASE (NO CRUZA COMA,
009900*                                      PUNTO, PUNTO Y COMA, DOS
010000*                                      PUNTOS O GUION).
010100*----------------------------------------------------------------
010200 ENVIRONMENT DIVISION.
010300 CONFIGURATION SECTION.
010400 SPECIAL-NAMES.
010500     C01 IS TOP-OF-FORM
010600     CLASS MINUSCULA   IS 'a' THRU 'z'
010700     CLASS MAYUSCULA   IS 'A' THRU 'Z'.
010800 INPUT-OUTPUT SECTION.
010900 FILE-CONTROL.
011000     SELECT CLAVES  ASSIGN DDCLAVES
011100            FILE STATUS IS FS-CLAVES.
011200     SELECT AFCLEX  ASSIGN DDAFCLEX
011300            FILE STATUS IS FS-AFCLEX.
011400     SELECT EMOLEX  ASSIGN DDEMOLEX
011500            FILE STATUS IS FS-EMOLEX.
011600     SELECT TEXTOS  ASSIGN DDTEXTOS
011700            FILE STATUS IS FS-TEXTOS.
011800     SELECT SALIDA  ASSIGN DDSALIDA
011900            FILE STATUS IS FS-SALIDA.
012000     SELECT LISTADO ASSIGN DDLISTAD
012100            FILE STATUS IS FS-LISTAD.
012200*
012300 DATA DIVISION.
012400 FILE SECTION.
012500 FD  CLAVES
012600     BLOCK CONTAINS 0 RECORDS
012700     RECORDING MODE IS F.
012800 01  REG-CLAVES                     PIC X(22).
012900*
012950*    06/99 RHT - PQR-0418: AFCLEX/EMOLEX SON LINEA DE TEXTO       PQR-0418
012960*    LIBRE (PALABRA + 7 PESOS SEPARADOS POR BLANCO), NO REGISTRO
012970*    POSICIONAL; SE ENSANCHA A 80 Y SE PARTE CON UNSTRING EN
012980*    1215-CONVIERTE-LEXICO-I (RUTINAS 1210/1310).
013000 FD  AFCLEX
013100     BLOCK CONTAINS 0 RECORDS
013200     RECORDING MODE IS F.
013300 01  REG-AFCLEX                     PIC X(80).
013400*
013500 FD  EMOLEX
013600     BLOCK CONTAINS 0 RECORDS
013700     RECORDING MODE IS F.
013800 01  REG-EMOLEX                     PIC X(80).
013900*
014000 FD  TEXTOS
014100     BLOCK CONTAINS 0 RECORDS
014200     RECORDING MODE IS F.
014300 01  REG-TEXTOS                     PIC X(203).
014400*
014500 FD  SALIDA
014600     BLOCK CONTAINS 0 RECORDS
014700     RECORDING MODE IS F.
014800 01  REG-SALIDA                     PIC X(258).
014900*
015000 FD  LISTADO
015100     BLOCK CONTAINS 0 RECORDS
015200     RECORDING MODE IS F.
015300 01  REG-LISTADO                    PIC X(132).
015400*
015500 WORKING-STORAGE SECTION.
015600 77  FILLER PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
015700*
015800*----------------------------------------------------------------
015900*    INDICADORES DE ESTADO DE ARCHIVO
016000*----------------------------------------------------------------
016100 77  FS-CLAVES               PIC XX       VALUE SPACES.
016200     88  FS-CLAVES-OK                     VALUE '00'.
016300     88  FS-CLAVES-FIN                    VALUE '10'.
016400 77  FS-AFCLEX               PIC XX       VALUE SPACES.
016500     88  FS-AFCLEX-OK                     VALUE '00'.
016600     88  FS-AFCLEX-FIN                    VALUE '10'.
016700 77  FS-EMOLEX               PIC XX       VALUE SPACES.
016800     88  FS-EMOLEX-OK                     VALUE '00'.
016900     88  FS-EMOLEX-FIN                    VALUE '10'.
017000 77  FS-TEXTOS               PIC XX       VALUE SPACES.
017100     88  FS-TEXTOS-OK                     VALUE '00'.
017200     88  FS-TEXTOS-FIN                    VALUE '10'.
017300 77  FS-SALIDA               PIC XX       VALUE SPACES.
017400     88  FS-SALIDA-OK                     VALUE '00'.
017500 77  FS-LISTAD               PIC XX       VALUE SPACES.
017600     88  FS-LISTAD-OK                     VALUE '00'.
017700*
017800*----------------------------------------------------------------
017900*    COPIA DE LOS LAYOUTS DE LEXICO Y TEXTO (MIEMBROS CPxxx)
018000*----------------------------------------------------------------
018100*    COPY CPTEXTIN.
018200 01  WS-REG-TEXTO-AREA        PIC X(203)   VALUE SPACES.
018300*
018400*    COPY CPKEYWRD.
018500 01  WS-REG-PALCVE.
018600     03  CVE-TIPO            PIC X(01)    VALUE SPACES.
018700         88  CVE-TIPO-NEGACION           VALUE 'N'.
018800         88  CVE-TIPO-INTENSIF           VALUE 'I'.
018900     03  FILLER              PIC X(01)    VALUE SPACES.
019000     03  CVE-TEXTO           PIC X(20)    VALUE SPACES.
019100*
019200*    COPY CPAFCLEX / CPEMOLEX (LAYOUT COMUN DE LEXICO, YA
019210*    CONVERTIDO A NUMERICO PARA LA TABLA EN MEMORIA).
019300 01  WS-REG-LEXICO.
019400     03  LEX-PALABRA         PIC X(20)    VALUE SPACES.
019500     03  LEX-PESO-GENERAL    PIC 9V9(4)   VALUE ZEROS.
019600     03  LEX-PESO-FELICIDAD  PIC 9V9(4)   VALUE ZEROS.
019700     03  LEX-PESO-TRISTEZA   PIC 9V9(4)   VALUE ZEROS.
019800     03  LEX-PESO-IRA        PIC 9V9(4)   VALUE ZEROS.
019900     03  LEX-PESO-MIEDO      PIC 9V9(4)   VALUE ZEROS.
020000     03  LEX-PESO-ASCO       PIC 9V9(4)   VALUE ZEROS.
020100     03  LEX-PESO-SORPRESA   PIC 9V9(4)   VALUE ZEROS.
020150     03  FILLER              PIC X(03)    VALUE SPACES.
020160*    06/99 RHT - PQR-0418: VISTA DE WS-REG-LEXICO COMO TABLA DE   PQR-0418
020161*    7 PESOS, PARA PODER PARTIR CADA UNO EN 5400-...1216 CON UN
020162*    SOLO PARRAFO EN VEZ DE REPETIRLO 7 VECES.
020163 01  WS-REG-LEXICO-DESC REDEFINES WS-REG-LEXICO.
020164     03  FILLER              PIC X(20).
020165     03  LEX-PESO-DESC OCCURS 7 TIMES.
020166         05  LEX-PESO-ENT    PIC 9.
020167         05  LEX-PESO-DEC    PIC 9(4).
020168     03  FILLER              PIC X(03).
020169*
020170*    06/99 RHT - PQR-0418: AFCLEX/EMOLEX LLEGAN COMO LINEA DE     PQR-0418
020171*    TEXTO (PALABRA + 7 PESOS SEPARADOS POR BLANCO, CON PUNTO
020172*    DECIMAL LITERAL); SE LEE AQUI Y SE PARTE EN 1215.
020173 01  WS-REG-LEXICO-LINEA      PIC X(80)    VALUE SPACES.
020174 01  WS-LEX-TOKENS.
020175     03  WS-LEX-TOK-PALABRA  PIC X(20)    VALUE SPACES.
020176     03  WS-LEX-TOK OCCURS 7 TIMES
020177             PIC X(08)       VALUE SPACES.
020178 01  WS-LEX-TXT-ENT           PIC X(01)    VALUE SPACE.
020179 01  WS-LEX-TXT-DEC           PIC X(04)    VALUE SPACES.
020180 01  WS-LEX-IX                PIC 9(01)    COMP VALUE ZERO.
020200*
020300*    COPY CPESTADO.
020400 01  WS-REG-ESTADO.
020500     03  EST-TEXTO           PIC X(200)   VALUE SPACES.
020600     03  EST-PESO-GENERAL    PIC 9V9(4)   VALUE ZEROS.
020700     03  EST-VALENCIA        PIC S9       VALUE ZEROS.
020800     03  EST-FELICIDAD       PIC 9V9(4)   VALUE ZEROS.
020900     03  EST-TRISTEZA        PIC 9V9(4)   VALUE ZEROS.
021000     03  EST-IRA             PIC 9V9(4)   VALUE ZEROS.
021100     03  EST-MIEDO           PIC 9V9(4)   VALUE ZEROS.
021200     03  EST-ASCO            PIC 9V9(4)   VALUE ZEROS.
021300     03  EST-SORPRESA        PIC 9V9(4)   VALUE ZEROS.
021400     03  EST-TIPO-FUERTE     PIC X(09)    VALUE SPACES.
021500     03  EST-PESO-FUERTE     PIC 9V9(4)   VALUE ZEROS.
021600     03  FILLER              PIC X(08)    VALUE SPACES.
021700*
021800*----------------------------------------------------------------
021900*    TABLAS DE LEXICO EN MEMORIA (CARGADAS EN EL ARRANQUE)
022000*----------------------------------------------------------------
022100 01  TB-PALCVE-CANT          PIC 9(03)    COMP VALUE ZEROS.
022200 01  TB-PALCVE-TABLA.
022300     03  TB-PALCVE-ITEM OCCURS 1 TO 200 TIMES
022400             DEPENDING ON TB-PALCVE-CANT
022500             INDEXED BY IX-PALCVE.
022600         05  TB-PALCVE-TIPO      PIC X(01).
022700         05  TB-PALCVE-TEXTO     PIC X(20).
022800*
022900 01  TB-AFCLEX-CANT          PIC 9(04)    COMP VALUE ZEROS.
023000 01  TB-AFCLEX-TABLA.
023100     03  TB-AFCLEX-ITEM OCCURS 1 TO 3000 TIMES
023200             DEPENDING ON TB-AFCLEX-CANT
023300             INDEXED BY IX-AFCLEX.
023400         05  TB-AFP-PALABRA      PIC X(20).
023500         05  TB-AFP-GENERAL      PIC 9V9(4).
023600         05  TB-AFP-FELICIDAD    PIC 9V9(4).
023700         05  TB-AFP-TRISTEZA     PIC 9V9(4).
023800         05  TB-AFP-IRA          PIC 9V9(4).
023900         05  TB-AFP-MIEDO        PIC 9V9(4).
024000         05  TB-AFP-ASCO         PIC 9V9(4).
024100         05  TB-AFP-SORPRESA     PIC 9V9(4).
024200*
024300 01  TB-EMOLEX-CANT          PIC 9(03)    COMP VALUE ZEROS.
024400 01  TB-EMOLEX-TABLA.
024500     03  TB-EMOLEX-ITEM OCCURS 1 TO 300 TIMES
024600             DEPENDING ON TB-EMOLEX-CANT
024700             INDEXED BY IX-EMOLEX.
024800         05  TB-EMO-SIMBOLO      PIC X(20).
024900         05  TB-EMO-GENERAL      PIC 9V9(4).
025000         05  TB-EMO-FELICIDAD    PIC 9V9(4).
025100         05  TB-EMO-TRISTEZA     PIC 9V9(4).
025200         05  TB-EMO-IRA          PIC 9V9(4).
025300         05  TB-EMO-MIEDO        PIC 9V9(4).
025400         05  TB-EMO-ASCO         PIC 9V9(4).
025500         05  TB-EMO-SORPRESA     PIC 9V9(4).
025600*
025700*----------------------------------------------------------------
025800*    LAYOUT REGISTRO 5 - PALABRA AFECTIVA DE TRABAJO (EN MEMORIA)
025900*    SE ARMA UNA POR CADA VOCABLO ANALIZADO DE LA FRASE, CON SU
026000*    PESO YA AJUSTADO POR LOS COEFICIENTES DE LA REGLA 3.3 ANTES
026100*    DE AGREGARLO A LOS ACUMULADORES DEL TEXTO (REGLA 4).
026200*----------------------------------------------------------------
026300 01  WS-PALABRA-TRABAJO.
026320     03  WPT-PALABRA         PIC X(20)    VALUE SPACES.
026340     03  WPT-ES-PREFIJO      PIC X(01)    VALUE 'N'.
026400     03  WPT-VALENCIA        PIC S9       VALUE ZEROS.
026500     03  WPT-GENERAL         PIC 9V9(4)   VALUE ZEROS.
026600     03  WPT-FELICIDAD       PIC 9V9(4)   VALUE ZEROS.
026700     03  WPT-TRISTEZA        PIC 9V9(4)   VALUE ZEROS.
026800     03  WPT-IRA             PIC 9V9(4)   VALUE ZEROS.
026900     03  WPT-MIEDO           PIC 9V9(4)   VALUE ZEROS.
027000     03  WPT-ASCO            PIC 9V9(4)   VALUE ZEROS.
027100     03  WPT-SORPRESA        PIC 9V9(4)   VALUE ZEROS.
027150     03  FILLER              PIC X(05)    VALUE SPACES.
027200*
027300*----------------------------------------------------------------
027400*    TABLA FIJA DE CATEGORIAS (ORDEN DE DESEMPATE REGLA 4.4)
027500*----------------------------------------------------------------
027600 01  TB-CATEG-NOMBRES.
027700     03  FILLER              PIC X(09)    VALUE 'HAPPINESS'.
027800     03  FILLER              PIC X(09)    VALUE 'SADNESS  '.
027900     03  FILLER              PIC X(09)    VALUE 'ANGER    '.
028000     03  FILLER              PIC X(09)    VALUE 'FEAR     '.
028100     03  FILLER              PIC X(09)    VALUE 'DISGUST  '.
028200     03  FILLER              PIC X(09)    VALUE 'SURPRISE '.
028300 01  TB-CATEG-NOMBRES-R REDEFINES TB-CATEG-NOMBRES.
028400     03  TB-CATEG-NOMBRE OCCURS 6 TIMES
028500             INDEXED BY IX-CATEG
028600             PIC X(09).
028700 01  TB-CATEG-PESOS.
028800     03  TB-CATEG-PESO OCCURS 6 TIMES
028900             INDEXED BY IX-CATPES
029000             PIC 9V9(4).
029100*
029200*----------------------------------------------------------------
029300*    BUFFER GENERICO PARA CALCULO DE LARGO DE CAMPOS (SIN USAR
029400*    FUNCIONES INTRINSECAS) Y PARA CONVERSION A MINUSCULA
029500*----------------------------------------------------------------
029600 01  WS-BUF-TXT              PIC X(200)   VALUE SPACES.
029700 01  WS-BUF-TXT-R REDEFINES WS-BUF-TXT.
029800     03  WS-BUF-CAR OCCURS 200 TIMES
029900             INDEXED BY IX-BUFCAR
030000             PIC X(01).
030100 01  WS-BUF-LEN               PIC 9(03)   COMP VALUE ZEROS.
030200*
030300*----------------------------------------------------------------
030400*    SEGUNDO BUFFER GENERICO, PARA NO PISAR EL PRIMERO CUANDO
030500*    SE COMPARAN DOS CADENAS AL MISMO TIEMPO (PALABRA VS CLAVE)
030600*----------------------------------------------------------------
030700 01  WS-BUF2-TXT              PIC X(200)  VALUE SPACES.
030800 01  WS-BUF2-TXT-R REDEFINES WS-BUF2-TXT.
030900     03  WS-BUF2-CAR OCCURS 200 TIMES
031000             INDEXED BY IX-BUF2CAR
031100             PIC X(01).
031200 01  WS-BUF2-LEN              PIC 9(03)   COMP VALUE ZEROS.
031300*
031400*----------------------------------------------------------------
031500*    CAMPO DE TRABAJO PARA EL CALCULO DEL PESO MAXIMO DEL TEXTO
031600*    (RUTINA 7000) Y, REDEFINIDO, PARA INSPECCIONAR POR SEPARADO
031700*    SU PARTE ENTERA Y DECIMAL CUANDO SE ARMA EL REPORTE.
031800*----------------------------------------------------------------
031900 01  WS-PESO-CONVERTIDO        PIC 9V9(4) VALUE ZEROS.
032000 01  WS-PESO-SAVE              PIC 9V9(4) COMP-3 VALUE ZEROS.
032100 01  WS-PESO-EDIT REDEFINES WS-PESO-CONVERTIDO.
032200     03  WS-PESO-INT           PIC 9.
032300     03  WS-PESO-DEC           PIC 9(4).
032400 01  WS-PTR-LINEA              PIC 9(03)  COMP VALUE ZEROS.
032500*
032600*----------------------------------------------------------------
032700*    TABLA DE FRASES (RESULTADO DEL CORTE DEL TEXTO, REGLA 3.1)
032800*----------------------------------------------------------------
032900 01  WS-FRASE-CANT             PIC 9(02)  COMP VALUE ZEROS.
033000 01  WS-FRASE-TABLA.
033100     03  WS-FRASE-ITEM OCCURS 1 TO 40 TIMES
033200             DEPENDING ON WS-FRASE-CANT
033300             INDEXED BY IX-FRASE
033400             PIC X(200).
033500*
033600*----------------------------------------------------------------
033700*    TABLA DE TOKENS DE UNA FRASE (PALABRAS Y/O EMOTICONOS
033800*    SEPARADOS POR BLANCOS, ANTES DE DISTINGUIR CUAL ES CUAL)
033900*----------------------------------------------------------------
034000 01  WS-TOKEN-CANT             PIC 9(02)  COMP VALUE ZEROS.
034100 01  WS-TOKEN-TABLA.
034200     03  WS-TOKEN-ITEM OCCURS 1 TO 40 TIMES
034300             DEPENDING ON WS-TOKEN-CANT
034400             INDEXED BY IX-TOKEN
034500             PIC X(20).                                           PQR-0633
034600*
034700*----------------------------------------------------------------
034800*    TABLA DE VOCABLOS DE UN TOKEN-PALABRA, UNA VEZ SEPARADO DE
034900*    SU PUNTUACION (REGLA 3.3-C, RUTINA 5400)
035000*----------------------------------------------------------------
035100 01  WS-VOCAB-CANT             PIC 9(02)  COMP VALUE ZEROS.
035200 01  WS-VOCAB-TABLA.
035300     03  WS-VOCAB-ITEM OCCURS 1 TO 5 TIMES
035400             DEPENDING ON WS-VOCAB-CANT
035500             INDEXED BY IX-VOCAB
035600             PIC X(20).
035700*
035800*----------------------------------------------------------------
035900*    CONTADORES, INDICES E INTERRUPTORES DE TRABAJO
036000*----------------------------------------------------------------
036100 01  WS-IX-CAR                 PIC 9(03)  COMP VALUE ZEROS.
036200 01  WS-IX-CAR2                PIC 9(03)  COMP VALUE ZEROS.
036300 01  WS-IX-TAB                 PIC 9(04)  COMP VALUE ZEROS.
036400 01  WS-POS-SEP                PIC 9(03)  COMP VALUE ZEROS.
036500 01  WS-POS-CORTE               PIC 9(03) COMP VALUE ZEROS.
036600 01  WS-CONT-EXCL              PIC 9(03)  COMP VALUE ZEROS.
036700 01  WS-CONT-INTER             PIC 9(03)  COMP VALUE ZEROS.
036800 01  WS-CONT-MINUSC            PIC 9(03)  COMP VALUE ZEROS.
036900 01  WS-CONT-REPET             PIC 9(03)  COMP VALUE ZEROS.
037000 01  WS-COEF-AJUSTE            PIC 9V9(4) COMP-3 VALUE ZEROS.
037100 01  WS-SW-ENCONTRADO          PIC X(01)  VALUE 'N'.
037200     88  WS-SW-FUE-ENCONTRADO             VALUE 'S'.
037300 01  WS-SW-ES-EMOTICON         PIC X(01)  VALUE 'N'.
037400     88  WS-SW-TOKEN-ES-EMOTICON          VALUE 'S'.
037500 01  WS-SW-NEGADO              PIC X(01)  VALUE 'N'.
037600     88  WS-SW-FRASE-NEGADA               VALUE 'S'.
037700 01  WS-SW-INTENSIF            PIC X(01)  VALUE 'N'.
037800     88  WS-SW-FRASE-INTENSIF             VALUE 'S'.
037900 01  WS-TOKEN-ANTERIOR         PIC X(20)  VALUE SPACES.
038000 01  WS-VOCAB-MINUSC           PIC X(20)  VALUE SPACES.
038100 01  WS-CMP-PALABRA            PIC X(20)  VALUE SPACES.
038200 01  WS-NEG-PALABRA            PIC X(20)  VALUE SPACES.
038300 01  WS-COEF-EXCL              PIC 9V9(4) COMP-3 VALUE ZEROS.
038400 01  WS-COEF-CAPS              PIC 9V9(4) COMP-3 VALUE ZEROS.
038500 01  WS-COEF-MODQ              PIC 9V9(4) COMP-3 VALUE ZEROS.
038600 01  WS-COEF-EMOQ              PIC 9V9(4) COMP-3 VALUE ZEROS.
038700 01  WS-SW-PREFIJO             PIC X(01)  VALUE 'N'.
038800     88  WS-SW-ES-PREFIJO                 VALUE 'S'.
038900 01  WS-CANT-TEXTOS            PIC 9(07)  COMP VALUE ZEROS.
039000*
039100*----------------------------------------------------------------
039200*    TEXTO DE LA FRASE EN MINUSCULA, USADO POR LA PRUEBA DE
039300*    "MISMA PARTE DE LA ORACION" ENTRE NEGACION Y PALABRA
039400*    AFECTIVA (REGLA 2.4, RUTINA 5360).
039500*----------------------------------------------------------------
039600 01  WS-FRASE-MINUSC           PIC X(200) VALUE SPACES.
039700 01  WS-FRASE-MINUSC-R REDEFINES WS-FRASE-MINUSC.
039800     03  WS-FRASE-CAR OCCURS 200 TIMES
039900             INDEXED BY IX-FRCAR
040000             PIC X(01).
040100 01  WS-BUSCA-TXT              PIC X(20)  VALUE SPACES.
040200 01  WS-BUSCA-LEN              PIC 9(03)  COMP VALUE ZEROS.
040300 01  WS-BUSCA-POS              PIC 9(03)  COMP VALUE ZEROS.
040400 01  WS-POS-NEG                PIC 9(03)  COMP VALUE ZEROS.
040500 01  WS-POS-PAL                PIC 9(03)  COMP VALUE ZEROS.
040600 01  WS-POS-INI                PIC 9(03)  COMP VALUE ZEROS.
040700 01  WS-POS-FIN                PIC 9(03)  COMP VALUE ZEROS.
040800 01  WS-SW-PARTE               PIC X(01)  VALUE 'S'.
040900     88  WS-SW-ES-MISMA-PARTE             VALUE 'S'.
041000*
041100*----------------------------------------------------------------
041200*    ACUMULADORES DEL TEXTO EN CURSO (REGLA 4.1/4.2)
041300*----------------------------------------------------------------
041400 01  WS-MAX-GENERAL            PIC 9V9(4) VALUE ZEROS.
041500 01  WS-MAX-FELICIDAD          PIC 9V9(4) VALUE ZEROS.
041600 01  WS-MAX-TRISTEZA           PIC 9V9(4) VALUE ZEROS.
041700 01  WS-MAX-IRA                PIC 9V9(4) VALUE ZEROS.
041800 01  WS-MAX-MIEDO              PIC 9V9(4) VALUE ZEROS.
041900 01  WS-MAX-ASCO               PIC 9V9(4) VALUE ZEROS.
042000 01  WS-MAX-SORPRESA           PIC 9V9(4) VALUE ZEROS.
042100 01  WS-SUMA-VALENCIA          PIC S9(05) COMP VALUE ZEROS.
042200 01  WS-CANT-PALABRAS-AFECTO   PIC 9(03)  COMP VALUE ZEROS.
042300*
042400*----------------------------------------------------------------
042500*    TOTALES GENERALES DE LA CORRIDA (LISTADO DE CONTROL)
042600*----------------------------------------------------------------
042700 01  WS-TOT-TEXTOS             PIC 9(07)  COMP VALUE ZEROS.
042750 01  WS-TOT-NO-NEUTRAL         PIC 9(07)  COMP VALUE ZEROS.
042800 01  WS-TOT-HAPPINESS          PIC 9(07)  COMP VALUE ZEROS.
042900 01  WS-TOT-SADNESS            PIC 9(07)  COMP VALUE ZEROS.
043000 01  WS-TOT-ANGER              PIC 9(07)  COMP VALUE ZEROS.
043100 01  WS-TOT-FEAR               PIC 9(07)  COMP VALUE ZEROS.
043200 01  WS-TOT-DISGUST            PIC 9(07)  COMP VALUE ZEROS.
043300 01  WS-TOT-SURPRISE           PIC 9(07)  COMP VALUE ZEROS.
043400 01  WS-TOT-NEUTRAL            PIC 9(07)  COMP VALUE ZEROS.
043500*
043600*----------------------------------------------------------------
043700*    LINEAS DE IMPRESION DEL LISTADO DE CONTROL. CADA TEXTO
043800*    ANALIZADO IMPRIME UN BLOQUE DE CINCO LINEAS (RUTINA 8100)
043900*    CON EL TEXTO, LA VALENCIA, EL PESO GENERAL, LOS SEIS PESOS
044000*    POR CATEGORIA Y LA EMOCION PREDOMINANTE.
044100*----------------------------------------------------------------
044200 01  WS-LIN-TITULO.
044300     03  FILLER              PIC X(03)   VALUE SPACES.
044400     03  FILLER              PIC X(45)   VALUE
044500         'SENAF - ESTADO EMOCIONAL POR TEXTO ANALIZADO'.
044600     03  FILLER              PIC X(84)   VALUE SPACES.
044700*
044800 01  WS-LIN-TEXTO.
044900     03  FILLER              PIC X(03)   VALUE SPACES.
045000     03  FILLER              PIC X(11)   VALUE 'TEXT:      '.
045100     03  LT2-TEXTO           PIC X(60)   VALUE SPACES.
045200     03  FILLER              PIC X(58)   VALUE SPACES.
045300*
045400 01  WS-LIN-VALGEN.
045500     03  FILLER              PIC X(03)   VALUE SPACES.
045600     03  FILLER              PIC X(11)   VALUE 'VALENCE:   '.
045700     03  LT2-VALENCIA        PIC +9      VALUE ZEROS.
045800     03  FILLER              PIC X(03)   VALUE SPACES.
045900     03  FILLER              PIC X(09)   VALUE 'GENERAL: '.
046000     03  LT2-GENERAL         PIC 9.9(4)  VALUE ZEROS.
046100     03  FILLER              PIC X(98)   VALUE SPACES.
046200*
046300 01  WS-LIN-EMO1.
046400     03  FILLER              PIC X(03)   VALUE SPACES.
046500     03  FILLER              PIC X(11)   VALUE 'HAPPINESS: '.
046600     03  LT2-HAPPINESS       PIC 9.9(4)  VALUE ZEROS.
046700     03  FILLER              PIC X(02)   VALUE SPACES.
046800     03  FILLER              PIC X(09)   VALUE 'SADNESS: '.
046900     03  LT2-SADNESS         PIC 9.9(4)  VALUE ZEROS.
047000     03  FILLER              PIC X(02)   VALUE SPACES.
047100     03  FILLER              PIC X(10)   VALUE 'ANGER:    '.
047200     03  LT2-ANGER           PIC 9.9(4)  VALUE ZEROS.
047300     03  FILLER              PIC X(77)   VALUE SPACES.
047400*
047500 01  WS-LIN-EMO2.
047600     03  FILLER              PIC X(03)   VALUE SPACES.
047700     03  FILLER              PIC X(11)   VALUE 'FEAR:      '.
047800     03  LT2-FEAR            PIC 9.9(4)  VALUE ZEROS.
047900     03  FILLER              PIC X(02)   VALUE SPACES.
048000     03  FILLER              PIC X(09)   VALUE 'DISGUST: '.
048100     03  LT2-DISGUST         PIC 9.9(4)  VALUE ZEROS.
048200     03  FILLER              PIC X(02)   VALUE SPACES.
048300     03  FILLER              PIC X(10)   VALUE 'SURPRISE: '.
048400     03  LT2-SURPRISE        PIC 9.9(4)  VALUE ZEROS.
048500     03  FILLER              PIC X(77)   VALUE SPACES.
048600*
048700 01  WS-LIN-FUERTE.
048800     03  FILLER              PIC X(03)   VALUE SPACES.
048900     03  FILLER              PIC X(11)   VALUE 'STRONGEST: '.
049000     03  LT2-TIPO-FUERTE     PIC X(09)   VALUE SPACES.
049100     03  FILLER              PIC X(01)   VALUE SPACES.
049200     03  LT2-PESO-FUERTE     PIC 9.9(4)  VALUE ZEROS.
049300     03  FILLER              PIC X(102)  VALUE SPACES.
049400*
049500*    LINEA EN BLANCO USADA COMO SEPARADOR ENTRE BLOQUES DE TEXTO
049600 01  WS-LIN-BLANCO           PIC X(132)  VALUE SPACES.
049700*
049800 01  WS-LIN-TOTALES.
049900     03  FILLER              PIC X(03)   VALUE SPACES.
050000     03  LT-ETIQUETA         PIC X(22)   VALUE SPACES.
050100     03  FILLER              PIC X(02)   VALUE SPACES.
050200     03  LT-VALOR            PIC ZZZ9    VALUE ZEROS.
050300     03  FILLER              PIC X(101)  VALUE SPACES.
050400*
050500 01  FILLER PIC X(25) VALUE '* FINAL WORKING-STORAGE *'.
050600*
050700 PROCEDURE DIVISION.
050800*
050900 MAIN-PROGRAM-I.
051000     PERFORM 1000-INICIO-I      THRU 1000-INICIO-F.
051100     PERFORM 2000-PROCESO-I     THRU 2000-PROCESO-F
051200             UNTIL FS-TEXTOS-FIN.
051300     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.
051400 MAIN-PROGRAM-F.
051500     GOBACK.
051600*
051700*------------------------------------------------------------
051800*    1000 - APERTURA DE ARCHIVOS Y CARGA DE LOS TRES LEXICOS
051900*    EN MEMORIA. LOS LEXICOS SE ABREN, LEEN Y CIERRAN UNA SOLA
052000*    VEZ AL INICIO DE LA CORRIDA (NO SE REABREN POR TEXTO).
052100*------------------------------------------------------------
052200 1000-INICIO-I.
052300     OPEN INPUT  CLAVES.
052400     EVALUATE TRUE
052500         WHEN FS-CLAVES-OK
052600             CONTINUE
052700         WHEN OTHER
052800             DISPLAY 'PGMSENAF - ERROR APERTURA CLAVES ' FS-CLAVES
052900             MOVE 9999 TO RETURN-CODE
053000             GO TO 1000-INICIO-F
053100     END-EVALUATE.
053200     OPEN INPUT  AFCLEX.
053300     OPEN INPUT  EMOLEX.
053400     OPEN INPUT  TEXTOS.
053500     OPEN OUTPUT SALIDA.
053600     OPEN OUTPUT LISTADO.
053700     PERFORM 1110-CARGA-CLAVE-I THRU 1110-CARGA-CLAVE-F
053800             UNTIL FS-CLAVES-FIN.
053900     CLOSE CLAVES.
054000     PERFORM 1210-CARGA-AFCLEX-I THRU 1210-CARGA-AFCLEX-F
054100             UNTIL FS-AFCLEX-FIN.
054200     CLOSE AFCLEX.
054300     PERFORM 1310-CARGA-EMOLEX-I THRU 1310-CARGA-EMOLEX-F
054400             UNTIL FS-EMOLEX-FIN.
054500     CLOSE EMOLEX.
054600     PERFORM 9300-ARMA-TITULO-I THRU 9300-ARMA-TITULO-F.
054700     READ TEXTOS INTO WS-REG-TEXTO-AREA
054800         AT END SET FS-TEXTOS-FIN TO TRUE.
054900 1000-INICIO-F.
055000     EXIT.
055100*
055200*    01/92 JMA - NOTA: EL ARCHIVO CLAVES TRAE LAS PALABRAS DE
055300*    NEGACION E INTENSIFICACION, UNA POR LINEA, CON EL TIPO EN
055400*    LA PRIMERA POSICION (VER CPKEYWRD).
055500 1110-CARGA-CLAVE-I.                                              PQR-0155
055600     READ CLAVES INTO WS-REG-PALCVE
055700         AT END
055800             SET FS-CLAVES-FIN TO TRUE
055900             GO TO 1110-CARGA-CLAVE-F
056000     END-READ.
056100     ADD 1 TO TB-PALCVE-CANT.
056200     SET IX-PALCVE TO TB-PALCVE-CANT.
056300     MOVE CVE-TIPO  TO TB-PALCVE-TIPO(IX-PALCVE).
056400     MOVE CVE-TEXTO TO TB-PALCVE-TEXTO(IX-PALCVE).
056500 1110-CARGA-CLAVE-F.
056600     EXIT.
056700*
056800 1210-CARGA-AFCLEX-I.
056900     READ AFCLEX INTO WS-REG-LEXICO-LINEA
057000         AT END
057100             SET FS-AFCLEX-FIN TO TRUE
057200             GO TO 1210-CARGA-AFCLEX-F
057300     END-READ.
057400     PERFORM 1215-CONVIERTE-LEXICO-I THRU 1215-CONVIERTE-LEXICO-F.PQR-0418
057500     ADD 1 TO TB-AFCLEX-CANT.
057600     SET IX-AFCLEX TO TB-AFCLEX-CANT.
057700     MOVE LEX-PALABRA        TO TB-AFP-PALABRA(IX-AFCLEX).
057800     MOVE LEX-PESO-GENERAL   TO TB-AFP-GENERAL(IX-AFCLEX).
057900     MOVE LEX-PESO-FELICIDAD TO TB-AFP-FELICIDAD(IX-AFCLEX).
058000     MOVE LEX-PESO-TRISTEZA  TO TB-AFP-TRISTEZA(IX-AFCLEX).
058100     MOVE LEX-PESO-IRA       TO TB-AFP-IRA(IX-AFCLEX).
058200     MOVE LEX-PESO-MIEDO     TO TB-AFP-MIEDO(IX-AFCLEX).
058300     MOVE LEX-PESO-ASCO      TO TB-AFP-ASCO(IX-AFCLEX).
058400     MOVE LEX-PESO-SORPRESA  TO TB-AFP-SORPRESA(IX-AFCLEX).
058500 1210-CARGA-AFCLEX-F.
058600     EXIT.
058700*
058800*    06/99 RHT - PQR-0418: LA LINEA LEIDA ES TEXTO LIBRE, NO      PQR-0418
058900*    REGISTRO FIJO; 1215-CONVIERTE-LEXICO-I LA PARTE Y DEJA
059000*    WS-REG-LEXICO ARMADO IGUAL QUE ANTES PARA LOS MOVE DE ABAJO.
059100 1215-CONVIERTE-LEXICO-I.                                         PQR-0418
059200     UNSTRING WS-REG-LEXICO-LINEA DELIMITED BY SPACE
059300         INTO WS-LEX-TOK-PALABRA
059400              WS-LEX-TOK(1) WS-LEX-TOK(2) WS-LEX-TOK(3)
059500              WS-LEX-TOK(4) WS-LEX-TOK(5) WS-LEX-TOK(6)
059600              WS-LEX-TOK(7).
059700     MOVE WS-LEX-TOK-PALABRA TO LEX-PALABRA.
059800     PERFORM 1216-PARTE-PESO-I THRU 1216-PARTE-PESO-F
059900         VARYING WS-LEX-IX FROM 1 BY 1 UNTIL WS-LEX-IX > 7.
060000 1215-CONVIERTE-LEXICO-F.
060100     EXIT.
060200*
060300*    06/99 RHT - PQR-0418: CADA PESO VIENE "9.9999" CON PUNTO     PQR-0418
060400*    DECIMAL LITERAL Y SIEMPRE 4 DECIMALES (IGUAL ESCALA QUE
060500*    9V9(4) EN MEMORIA); SE PARTE POR EL PUNTO Y SE ARMA
060600*    LEX-PESO-ENT/LEX-PESO-DEC (REDEFINE DE WS-REG-LEXICO).
060700 1216-PARTE-PESO-I.
060800     UNSTRING WS-LEX-TOK(WS-LEX-IX) DELIMITED BY '.'
060900         INTO WS-LEX-TXT-ENT WS-LEX-TXT-DEC.
061000     MOVE WS-LEX-TXT-ENT TO LEX-PESO-ENT(WS-LEX-IX).
061100     MOVE WS-LEX-TXT-DEC TO LEX-PESO-DEC(WS-LEX-IX).
061200 1216-PARTE-PESO-F.
061300     EXIT.
061400*
061500 1310-CARGA-EMOLEX-I.
061600     READ EMOLEX INTO WS-REG-LEXICO-LINEA
061700         AT END
061800             SET FS-EMOLEX-FIN TO TRUE
061900             GO TO 1310-CARGA-EMOLEX-F
062000     END-READ.
062100     PERFORM 1215-CONVIERTE-LEXICO-I THRU 1215-CONVIERTE-LEXICO-F.PQR-0418
062200     ADD 1 TO TB-EMOLEX-CANT.
062300     SET IX-EMOLEX TO TB-EMOLEX-CANT.
062400     MOVE LEX-PALABRA        TO TB-EMO-SIMBOLO(IX-EMOLEX).
062500     MOVE LEX-PESO-GENERAL   TO TB-EMO-GENERAL(IX-EMOLEX).
062600     MOVE LEX-PESO-FELICIDAD TO TB-EMO-FELICIDAD(IX-EMOLEX).
062700     MOVE LEX-PESO-TRISTEZA  TO TB-EMO-TRISTEZA(IX-EMOLEX).
062800     MOVE LEX-PESO-IRA       TO TB-EMO-IRA(IX-EMOLEX).
062900     MOVE LEX-PESO-MIEDO     TO TB-EMO-MIEDO(IX-EMOLEX).
063000     MOVE LEX-PESO-ASCO      TO TB-EMO-ASCO(IX-EMOLEX).
063100     MOVE LEX-PESO-SORPRESA  TO TB-EMO-SORPRESA(IX-EMOLEX).
063200 1310-CARGA-EMOLEX-F.
063300     EXIT.
063400*
063500*------------------------------------------------------------
063600*    2000 - CICLO PRINCIPAL: UN TEXTO POR VUELTA
063700*------------------------------------------------------------
063800 2000-PROCESO-I.                                                  PQR-0410
063900     ADD 1 TO WS-CANT-TEXTOS.
064000     PERFORM 3000-MOTOR-EMPATIA-I THRU 3000-MOTOR-EMPATIA-F.
064100     PERFORM 7000-AGREGA-ESTADO-I THRU 7000-AGREGA-ESTADO-F.
064200     PERFORM 8000-IMPRIME-BLOQUE-I THRU 8000-IMPRIME-BLOQUE-F.
064300     READ TEXTOS INTO WS-REG-TEXTO-AREA
064400         AT END SET FS-TEXTOS-FIN TO TRUE.
064500 2000-PROCESO-F.
064600     EXIT.
064700*
064800*------------------------------------------------------------
064900*    3000 - MOTOR DE EMPATIA: CORTA EL TEXTO EN FRASES Y
065000*    ANALIZA CADA UNA, ACUMULANDO LOS MAXIMOS POR CATEGORIA
065100*    (REGLA 4.1) Y LA SUMA DE VALENCIA (REGLA 4.2) DEL TEXTO.
065200*------------------------------------------------------------
065300 3000-MOTOR-EMPATIA-I.
065400     MOVE ZEROS  TO WS-MAX-FELICIDAD WS-MAX-TRISTEZA WS-MAX-IRA
065500                     WS-MAX-MIEDO WS-MAX-ASCO WS-MAX-SORPRESA
065600                     WS-SUMA-VALENCIA WS-CANT-PALABRAS-AFECTO.
065700     PERFORM 3050-QUITA-SALTOS-I THRU 3050-QUITA-SALTOS-F.
065800     PERFORM 3100-PARTE-FRASES-I THRU 3100-PARTE-FRASES-F.
065900     PERFORM 4000-ANALIZA-FRASE-I THRU 4000-ANALIZA-FRASE-F
066000             VARYING IX-FRASE FROM 1 BY 1
066100             UNTIL IX-FRASE > WS-FRASE-CANT.
066200 3000-MOTOR-EMPATIA-F.
066300     EXIT.
066400*
066500*    09/94 JMA - EL TEXTO PUEDE TRAER SALTOS DE LINEA INTERNOS
066600*    (CR/LF TIPEADOS POR EL USUARIO); SE CONVIERTEN A BLANCO
066700*    ANTES DE BUSCAR LOS PUNTOS SEPARADORES DE FRASE.
066800 3050-QUITA-SALTOS-I.                                             PQR-0268
066900     MOVE WS-REG-TEXTO-AREA TO WS-BUF-TXT.
067000     INSPECT WS-BUF-TXT CONVERTING X'0D0A' TO '  '.
067100     MOVE WS-BUF-TXT TO WS-REG-TEXTO-AREA.
067200 3050-QUITA-SALTOS-F.
067300     EXIT.
067400*
067500*    REGLA 3.1 - LAS FRASES SE SEPARAN POR PUNTO SEGUIDO (.),
067600*    SIGNO DE EXCLAMACION (!) O SIGNO DE INTERROGACION (?). UNA
067700*    CORRIDA DE VARIOS SEPARADORES SEGUIDOS (POR EJEMPLO "?!" O
067800*    "!!!") CIERRA UNA SOLA FRASE, NO UNA POR CARACTER; EL CORTE
067900*    SE HACE RECIEN DESPUES DEL ULTIMO SEPARADOR DE LA CORRIDA
068000*    (VER 3120) PARA QUE 4210/4220 VEAN TODA LA CORRIDA JUNTA.
068100 3100-PARTE-FRASES-I.
068200     MOVE ZEROS  TO WS-FRASE-CANT.
068300     MOVE SPACES TO WS-FRASE-TABLA.
068400     MOVE 1      TO WS-POS-SEP.
068500     MOVE WS-REG-TEXTO-AREA TO WS-BUF-TXT.
068600     PERFORM 3120-BUSCA-CORTE-I THRU 3120-BUSCA-CORTE-F
068700             VARYING WS-IX-CAR FROM 1 BY 1
068800             UNTIL WS-IX-CAR > 200.
068900     IF WS-POS-SEP <= 200
069000         MOVE 200 TO WS-POS-CORTE
069100         PERFORM 3150-AGREGA-FRASE-I THRU 3150-AGREGA-FRASE-F
069200     END-IF.
069300 3100-PARTE-FRASES-F.
069400     EXIT.
069500*
069600 3120-BUSCA-CORTE-I.
069700     IF WS-BUF-CAR(WS-IX-CAR) NOT = '.' AND NOT = '!'
069800             AND NOT = '?'
069900         GO TO 3120-BUSCA-CORTE-F
070000     END-IF.
070100*    10/98 RHT - PQR-0287: NO CORTAR EN MEDIO DE UNA CORRIDA DE
070200*    SEPARADORES; SI EL CARACTER SIGUIENTE TAMBIEN ES SEPARADOR,
070300*    LA FRASE TODAVIA NO TERMINO.
070400     IF WS-IX-CAR < 200
070500         IF WS-BUF-CAR(WS-IX-CAR + 1) = '.' OR '!' OR '?'
070600             GO TO 3120-BUSCA-CORTE-F
070700         END-IF
070800     END-IF.
070900     MOVE WS-IX-CAR TO WS-POS-CORTE
071000     PERFORM 3150-AGREGA-FRASE-I THRU 3150-AGREGA-FRASE-F.
071100     COMPUTE WS-POS-SEP = WS-IX-CAR + 1.
071200 3120-BUSCA-CORTE-F.
071300     EXIT.
071400*
071500 3150-AGREGA-FRASE-I.
071600     IF WS-POS-SEP > WS-POS-CORTE AND WS-IX-CAR NOT = 200
071700         GO TO 3150-AGREGA-FRASE-F
071800     END-IF.
071900     ADD 1 TO WS-FRASE-CANT.
072000     SET IX-FRASE TO WS-FRASE-CANT.
072100     MOVE SPACES TO WS-FRASE-ITEM(IX-FRASE).
072200     IF WS-POS-CORTE >= WS-POS-SEP
072300         MOVE WS-BUF-TXT(WS-POS-SEP:WS-POS-CORTE - WS-POS-SEP
072400             + 1) TO WS-FRASE-ITEM(IX-FRASE)
072500     END-IF.
072600 3150-AGREGA-FRASE-F.
072700     EXIT.
072800*
072900*------------------------------------------------------------
073000*    4000 - ANALIZA UNA FRASE: COEFICIENTES GLOBALES DE LA
073100*    FRASE (EXCLAMACION, SORPRESA), TOKENIZADO Y DESPACHO DE
073200*    CADA TOKEN (REGLA 3.3).
073300*------------------------------------------------------------
073400 4000-ANALIZA-FRASE-I.
073500     MOVE WS-FRASE-ITEM(IX-FRASE) TO WS-BUF-TXT.
073600     MOVE WS-BUF-TXT TO WS-FRASE-MINUSC.
073700     INSPECT WS-FRASE-MINUSC CONVERTING
073800             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
073900             'abcdefghijklmnopqrstuvwxyz'.
074000     MOVE SPACES TO WS-NEG-PALABRA WS-TOKEN-ANTERIOR.
074100     PERFORM 4210-COEF-EXCLAMA-I  THRU 4210-COEF-EXCLAMA-F.
074200     PERFORM 4220-DETECTA-SORPR-I THRU 4220-DETECTA-SORPR-F.
074300     PERFORM 4100-PARTE-PALABRAS-I THRU 4100-PARTE-PALABRAS-F.
074400     PERFORM 5500-PROCESA-TOKEN-I THRU 5500-PROCESA-TOKEN-F
074500             VARYING IX-TOKEN FROM 1 BY 1
074600             UNTIL IX-TOKEN > WS-TOKEN-CANT.
074700 4000-ANALIZA-FRASE-F.
074800     EXIT.
074900*
075000*    REGLA 3.3-A - TOKENIZADO DE LA FRASE POR BLANCOS. SE USA
075100*    UNSTRING DE UN SOLO DESTINO POR VUELTA PARA PERMITIR UNA
075200*    TABLA DE LARGO VARIABLE (OCCURS DEPENDING ON).
075300 4100-PARTE-PALABRAS-I.
075400     MOVE ZEROS  TO WS-TOKEN-CANT.
075500     MOVE SPACES TO WS-TOKEN-TABLA.
075600     MOVE 1      TO WS-PTR-LINEA.
075700     PERFORM 4110-SACA-TOKEN-I THRU 4110-SACA-TOKEN-F
075800             UNTIL WS-PTR-LINEA > 200
075900                OR WS-TOKEN-CANT = 40.
076000 4100-PARTE-PALABRAS-F.
076100     EXIT.
076200*
076300 4110-SACA-TOKEN-I.
076400     ADD 1 TO WS-TOKEN-CANT.
076500     SET IX-TOKEN TO WS-TOKEN-CANT.
076600     MOVE SPACES TO WS-TOKEN-ITEM(IX-TOKEN).
076700     UNSTRING WS-BUF-TXT DELIMITED BY ALL SPACE
076800             INTO WS-TOKEN-ITEM(IX-TOKEN)
076900             WITH POINTER WS-PTR-LINEA
077000             ON OVERFLOW MOVE 201 TO WS-PTR-LINEA
077100     END-UNSTRING.
077200     IF WS-TOKEN-ITEM(IX-TOKEN) = SPACES
077300         SUBTRACT 1 FROM WS-TOKEN-CANT
077400     END-IF.
077500 4110-SACA-TOKEN-F.
077600     EXIT.
077700*
077800*    REGLA 3.1 - COEFICIENTE DE EXCLAMACION DE LA FRASE: EXCL =
077900*    1,0 + 0,2 POR CADA SIGNO "!" QUE TRAIGA LA FRASE. SE
078000*    CALCULA UNA SOLA VEZ POR FRASE Y SE REUTILIZA PARA CADA
078100*    PALABRA Y EMOTICONO QUE SE ENCUENTRE EN ELLA (RUTINA 6200).
078200 4210-COEF-EXCLAMA-I.                                             PQR-0077
078300     MOVE ZEROS TO WS-CONT-EXCL.
078400     INSPECT WS-BUF-TXT TALLYING WS-CONT-EXCL FOR ALL '!'.
078500     COMPUTE WS-COEF-EXCL ROUNDED = 1.0 + (WS-CONT-EXCL * 0.2).
078600 4210-COEF-EXCLAMA-F.
078700     EXIT.
078800*
078900*    REGLA 3.2 - SORPRESA SINTETICA: SI LA FRASE TRAE LA
079000*    SECUENCIA "?!" O "!?" SE AGREGA UNA PALABRA DE AFECTO
079100*    ARTIFICIAL DE SORPRESA PURA (REGLA 1.4, RUTINA 6400), SIN
079200*    APLICARLE EL COEFICIENTE DE EXCLAMACION DE LA FRASE.
079300 4220-DETECTA-SORPR-I.                                            PQR-0190
079400     MOVE ZEROS  TO WS-CONT-INTER.
079500     INSPECT WS-BUF-TXT TALLYING WS-CONT-INTER
079600             FOR ALL '?!' FOR ALL '!?'.
079700     IF WS-CONT-INTER > 0
079800         PERFORM 6400-PALABRA-SORPRESA-I
079900                 THRU 6400-PALABRA-SORPRESA-F
080000         PERFORM 7010-ACUM-PALABRA-I THRU 7010-ACUM-PALABRA-F
080100     END-IF.
080200 4220-DETECTA-SORPR-F.
080300     EXIT.
080400*
080500*------------------------------------------------------------
080600*    5500 - DESPACHA UN TOKEN: DECIDE SI ES EMOTICON, PALABRA
080700*    CLAVE (NEGACION/INTENSIFICADOR) O PALABRA DE AFECTO, Y EN
080800*    ESE CASO LA BUSCA EN EL LEXICO Y LA SUMA AL TEXTO.
080900*------------------------------------------------------------
081000 5500-PROCESA-TOKEN-I.
081100     MOVE WS-TOKEN-ITEM(IX-TOKEN) TO WS-BUF-TXT.
081200     PERFORM 9200-LARGO-BUF-I THRU 9200-LARGO-BUF-F.
081300     PERFORM 5200-BUSCA-EMOTICON-I THRU 5200-BUSCA-EMOTICON-F.
081400     IF WS-SW-TOKEN-ES-EMOTICON
081500         PERFORM 6100-VALENCIA-PALABRA-I
081600                 THRU 6100-VALENCIA-PALABRA-F
081700         PERFORM 5330-COEF-EMOTICON-I THRU 5330-COEF-EMOTICON-F
081800         PERFORM 6200-AJUSTA-PESOS-I THRU 6200-AJUSTA-PESOS-F
081900         PERFORM 7010-ACUM-PALABRA-I THRU 7010-ACUM-PALABRA-F
082000         GO TO 5500-PROCESA-TOKEN-F
082100     END-IF.
082200     PERFORM 5400-PARTE-VOCABLOS-I THRU 5400-PARTE-VOCABLOS-F.
082300     PERFORM 5510-PROCESA-VOCABLO-I THRU 5510-PROCESA-VOCABLO-F
082400             VARYING IX-VOCAB FROM 1 BY 1
082500             UNTIL IX-VOCAB > WS-VOCAB-CANT.
082600 5500-PROCESA-TOKEN-F.
082700     EXIT.
082800*
082900*    REGLA 3.3-C - LA DETECCION DE NEGACION Y LA BUSQUEDA EN EL
083000*    LEXICO AFECTIVO SE HACEN SIEMPRE, PARA TODA PALABRA DE LA
083100*    FRASE; UNA CLAVE DE NEGACION NO DEJA DE BUSCARSE EN EL
083200*    LEXICO POR EL SOLO HECHO DE SER CLAVE. EL INTENSIFICADOR
083300*    (MODQ) SE EVALUA SOBRE LA PALABRA ANTERIOR DE LA FRASE,
083400*    NO SOBRE LA PALABRA ACTUAL.
083500 5510-PROCESA-VOCABLO-I.
083600     MOVE WS-VOCAB-ITEM(IX-VOCAB) TO WS-BUF-TXT.
083700     INSPECT WS-BUF-TXT CONVERTING
083800             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
083900             'abcdefghijklmnopqrstuvwxyz'.
084000     MOVE WS-BUF-TXT(1:20) TO WS-VOCAB-MINUSC.
084100     MOVE WS-VOCAB-MINUSC TO WS-CMP-PALABRA.
084200     PERFORM 5340-ES-NEGACION-I THRU 5340-ES-NEGACION-F.
084300     IF WS-SW-FRASE-NEGADA
084400         MOVE WS-VOCAB-MINUSC TO WS-NEG-PALABRA
084500     END-IF.
084600     MOVE WS-TOKEN-ANTERIOR TO WS-CMP-PALABRA.
084700     PERFORM 5350-ES-INTENSIF-I THRU 5350-ES-INTENSIF-F.
084800     IF WS-SW-FRASE-INTENSIF
084900         MOVE 1.5 TO WS-COEF-MODQ
085000     ELSE
085100         MOVE 1.0 TO WS-COEF-MODQ
085200     END-IF.
085300     PERFORM 5300-BUSCA-AFCLEX-I THRU 5300-BUSCA-AFCLEX-F.
085400     IF WS-SW-FUE-ENCONTRADO
085500         PERFORM 6100-VALENCIA-PALABRA-I
085600                 THRU 6100-VALENCIA-PALABRA-F
085700         PERFORM 5320-COEF-MAYUSCULA-I THRU 5320-COEF-MAYUSCULA-F
085800         MOVE SPACES TO WS-SW-NEGADO
085900         IF WS-NEG-PALABRA NOT = SPACES
086000             PERFORM 5360-MISMA-PARTE-I THRU 5360-MISMA-PARTE-F
086100             IF WS-SW-ES-MISMA-PARTE
086200                 SET WS-SW-FRASE-NEGADA TO TRUE
086300             END-IF
086400         END-IF
086500         PERFORM 6200-AJUSTA-PESOS-I THRU 6200-AJUSTA-PESOS-F
086600         PERFORM 7010-ACUM-PALABRA-I THRU 7010-ACUM-PALABRA-F
086700     END-IF.
086800     MOVE WS-VOCAB-MINUSC TO WS-TOKEN-ANTERIOR.
086900 5510-PROCESA-VOCABLO-F.
087000     EXIT.
087100*
087200*    REGLA 3.3-C - UN TOKEN PUEDE TRAER PUNTUACION PEGADA A LA
087300*    PALABRA (COMA, PUNTO Y COMA, PARENTESIS). SE SEPARA EN
087400*    VOCABLOS TOMANDO SOLO LAS CORRIDAS DE LETRAS Y APOSTROFES,
087500*    PARA QUE UNA CONTRACCION COMO "DON'T" QUEDE COMO UN SOLO
087600*    VOCABLO Y NO SE PIERDA EN LA BUSQUEDA DE CLAVES/LEXICO.
087700 5400-PARTE-VOCABLOS-I.
087800     MOVE ZEROS  TO WS-VOCAB-CANT.
087900     MOVE SPACES TO WS-VOCAB-TABLA.
088000     MOVE WS-TOKEN-ITEM(IX-TOKEN) TO WS-BUF-TXT.
088100     MOVE ZEROS TO WS-IX-CAR2.
088200     PERFORM 5410-JUNTA-LETRAS-I THRU 5410-JUNTA-LETRAS-F
088300             VARYING WS-IX-CAR FROM 1 BY 1 UNTIL WS-IX-CAR > 20.
088400     IF WS-IX-CAR2 > 0
088500         PERFORM 5420-CIERRA-VOCABLO-I THRU 5420-CIERRA-VOCABLO-F
088600     END-IF.
088700 5400-PARTE-VOCABLOS-F.
088800     EXIT.
088900*
089000 5410-JUNTA-LETRAS-I.                                             PQR-0405
089100     IF WS-BUF-CAR(WS-IX-CAR) IS MINUSCULA
089200           OR WS-BUF-CAR(WS-IX-CAR) IS MAYUSCULA
089300           OR WS-BUF-CAR(WS-IX-CAR) = ''''
089400         ADD 1 TO WS-IX-CAR2
089500         MOVE WS-BUF-CAR(WS-IX-CAR)
089600             TO WS-BUF2-CAR(WS-IX-CAR2)
089700     ELSE
089800         IF WS-IX-CAR2 > 0
089900             PERFORM 5420-CIERRA-VOCABLO-I
090000                     THRU 5420-CIERRA-VOCABLO-F
090100         END-IF
090200     END-IF.
090300 5410-JUNTA-LETRAS-F.
090400     EXIT.
090500*
090600 5420-CIERRA-VOCABLO-I.
090700     ADD 1 TO WS-VOCAB-CANT.
090800     SET IX-VOCAB TO WS-VOCAB-CANT.
090900     MOVE SPACES TO WS-VOCAB-ITEM(IX-VOCAB).
091000     MOVE WS-BUF2-TXT(1:WS-IX-CAR2) TO WS-VOCAB-ITEM(IX-VOCAB).
091100     MOVE SPACES TO WS-BUF2-TXT.
091200     MOVE ZEROS  TO WS-IX-CAR2.
091300 5420-CIERRA-VOCABLO-F.
091400     EXIT.
091500*
091600*------------------------------------------------------------
091700*    5200 - BUSQUEDA DE EMOTICONOS (REGLAS 2.2/3.3-A). PRIMERO
091800*    SE BUSCA EL TOKEN TAL COMO FUE TIPEADO; SI NO SE ENCUENTRA,
091900*    SE REINTENTA CON EL TOKEN BAJADO A MINUSCULA. EN CADA
092000*    PASADA SE BUSCA COINCIDENCIA EXACTA Y, SI NO HAY, COMO
092100*    PREFIJO DE UN EMOTICON MAS LARGO (":)" DENTRO DE ":)))").
092200*------------------------------------------------------------
092300 5200-BUSCA-EMOTICON-I.
092400     MOVE SPACES TO WS-SW-ES-EMOTICON.
092500     MOVE WS-TOKEN-ITEM(IX-TOKEN) TO WS-BUSCA-TXT.
092600     PERFORM 5205-BARRIDO-EMOTIC-I THRU 5205-BARRIDO-EMOTIC-F.
092700     IF NOT WS-SW-TOKEN-ES-EMOTICON
092800         MOVE WS-TOKEN-ITEM(IX-TOKEN) TO WS-BUSCA-TXT
092900         INSPECT WS-BUSCA-TXT CONVERTING
093000                 'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
093100                 'abcdefghijklmnopqrstuvwxyz'
093200         IF WS-BUSCA-TXT NOT = WS-TOKEN-ITEM(IX-TOKEN)
093300             PERFORM 5205-BARRIDO-EMOTIC-I
093400                     THRU 5205-BARRIDO-EMOTIC-F
093500         END-IF
093600     END-IF.
093700 5200-BUSCA-EMOTICON-F.
093800     EXIT.
093900*
094000 5205-BARRIDO-EMOTIC-I.
094100     MOVE ZEROS  TO WS-IX-TAB.
094200     MOVE SPACES TO WS-SW-PREFIJO.
094300     PERFORM 5210-COMPARA-EMOTIC-I THRU 5210-COMPARA-EMOTIC-F
094400             VARYING IX-EMOLEX FROM 1 BY 1
094500             UNTIL IX-EMOLEX > TB-EMOLEX-CANT
094600                OR WS-SW-TOKEN-ES-EMOTICON.
094700 5205-BARRIDO-EMOTIC-F.
094800     EXIT.
094900*
095000 5210-COMPARA-EMOTIC-I.                                           PQR-0519
095100     IF WS-BUSCA-TXT = TB-EMO-SIMBOLO(IX-EMOLEX)
095200         SET WS-SW-TOKEN-ES-EMOTICON TO TRUE
095300         MOVE IX-EMOLEX TO WS-IX-TAB
095400         GO TO 5210-COMPARA-EMOTIC-F
095500     END-IF.
095600     PERFORM 5220-ES-PREFIJO-I THRU 5220-ES-PREFIJO-F.
095700     IF WS-SW-FUE-ENCONTRADO
095800         SET WS-SW-TOKEN-ES-EMOTICON TO TRUE
095900         SET WS-SW-ES-PREFIJO TO TRUE
096000         MOVE IX-EMOLEX TO WS-IX-TAB
096100     END-IF.
096200 5210-COMPARA-EMOTIC-F.
096300     EXIT.
096400*
096500*    10/97 RHT - EL PREFIJO SOLO CUENTA SI EL SIMBOLO DEL
096600*    LEXICO TIENE AL MENOS DOS CARACTERES, PARA EVITAR QUE UNA
096700*    LETRA SUELTA (POR EJEMPLO "D") SE TOME COMO EMOTICON.
096800 5220-ES-PREFIJO-I.                                               PQR-0041
096900     MOVE SPACES TO WS-SW-ENCONTRADO.
097000     MOVE TB-EMO-SIMBOLO(IX-EMOLEX) TO WS-BUF2-TXT.
097100     PERFORM 9210-LARGO-BUF2-I THRU 9210-LARGO-BUF2-F.
097200     IF WS-BUF2-LEN < 2 OR WS-BUF2-LEN > WS-BUF-LEN
097300         GO TO 5220-ES-PREFIJO-F
097400     END-IF.
097500     IF WS-BUSCA-TXT(1:WS-BUF2-LEN) =
097600             TB-EMO-SIMBOLO(IX-EMOLEX)(1:WS-BUF2-LEN)
097700         SET WS-SW-FUE-ENCONTRADO TO TRUE
097800     END-IF.
097900 5220-ES-PREFIJO-F.
098000     EXIT.
098100*
098200*    REGLA 3.3-B - COEFICIENTE DE REPETICION DE EMOTICON: SI LA
098300*    COINCIDENCIA FUE POR PREFIJO, EMOQ = 1,0 + 0,2 POR CADA
098400*    REPETICION DEL ULTIMO CARACTER DEL SIMBOLO DEL LEXICO EN
098500*    EL TOKEN TAL COMO FUE TIPEADO (POR EJEMPLO ":)))" TRAE
098600*    TRES ")"). SI LA COINCIDENCIA FUE EXACTA, EMOQ = 1,0.
098700*    03/99 RHT - PQR-0349: SI LA TALLA CONTRA EL TOKEN TAL CUAL
098800*    DA EXACTAMENTE 1,0 (NINGUNA REPETICION), SE REINTENTA LA
098900*    TALLA CONTRA WS-BUSCA-TXT, QUE A ESTA ALTURA TRAE EL TOKEN
099000*    BAJADO A MINUSCULA USADO EN LA SEGUNDA PASADA DE 5200; UN
099100*    TOKEN COMO "XDDD" SOLO COINCIDE POR PREFIJO MINUSCULA Y LAS
099200*    REPETICIONES DE LA "D" NO SE VEN SI SE BUSCAN EN MAYUSCULA.
099300 5330-COEF-EMOTICON-I.
099400     MOVE 1.0 TO WS-COEF-EMOQ.
099500     IF WS-SW-ES-PREFIJO
099600         MOVE TB-EMO-SIMBOLO(WS-IX-TAB) TO WS-BUF2-TXT
099700         PERFORM 9210-LARGO-BUF2-I THRU 9210-LARGO-BUF2-F
099800         IF WS-BUF2-LEN > 0
099900             MOVE ZEROS TO WS-CONT-REPET
100000             INSPECT WS-TOKEN-ITEM(IX-TOKEN) TALLYING
100100                     WS-CONT-REPET
100200                     FOR ALL WS-BUF2-CAR(WS-BUF2-LEN)
100300             COMPUTE WS-COEF-EMOQ ROUNDED =
100400                     1.0 + (WS-CONT-REPET * 0.2)
100500             IF WS-COEF-EMOQ = 1.0
100600                 MOVE ZEROS TO WS-CONT-REPET
100700                 INSPECT WS-BUSCA-TXT TALLYING
100800                         WS-CONT-REPET
100900                         FOR ALL WS-BUF2-CAR(WS-BUF2-LEN)
101000                 COMPUTE WS-COEF-EMOQ ROUNDED =
101100                         1.0 + (WS-CONT-REPET * 0.2)
101200             END-IF
101300         END-IF
101400     END-IF.
101500 5330-COEF-EMOTICON-F.
101600     EXIT.
101700*
101800*------------------------------------------------------------
101900*    5300 - BUSQUEDA EXACTA EN EL LEXICO AFECTIVO (REGLA 2.1)
102000*------------------------------------------------------------
102100 5300-BUSCA-AFCLEX-I.
102200     MOVE SPACES TO WS-SW-ENCONTRADO.
102300     PERFORM 5310-COMPARA-AFCLEX-I THRU 5310-COMPARA-AFCLEX-F
102400             VARYING IX-AFCLEX FROM 1 BY 1
102500             UNTIL IX-AFCLEX > TB-AFCLEX-CANT
102600                OR WS-SW-FUE-ENCONTRADO.
102700 5300-BUSCA-AFCLEX-F.
102800     EXIT.
102900*
103000 5310-COMPARA-AFCLEX-I.
103100     IF WS-VOCAB-MINUSC = TB-AFP-PALABRA(IX-AFCLEX)
103200         SET WS-SW-FUE-ENCONTRADO TO TRUE
103300         MOVE IX-AFCLEX TO WS-IX-TAB
103400     END-IF.
103500 5310-COMPARA-AFCLEX-F.
103600     EXIT.
103700*
103800*    REGLA 3.3-C - COEFICIENTE DE MAYUSCULA SOSTENIDA: SI LA
103900*    PALABRA TAL COMO FUE TIPEADA NO TRAE NINGUNA LETRA EN
104000*    MINUSCULA, CAPS = 1,5; EN CASO CONTRARIO CAPS = 1,0.
104050*    08/99 RHT - PQR-0419: LA REGLA ES "NO TRAE MINUSCULA", NO    PQR-0419
104060*    "TODOS LOS CARACTERES SON MAYUSCULA"; UNA CONTRACCION TODA
104070*    EN MAYUSCULA CON APOSTROFE (DON'T, CAN'T) NO TIENE NINGUNA
104080*    LETRA EN MINUSCULA PERO TAMPOCO CUENTA EL APOSTROFE COMO
104090*    MAYUSCULA, ASI QUE SE CONTABA LA MINUSCULA EN VEZ DE LA
104095*    MAYUSCULA Y SE COMPARA CONTRA CERO, NO CONTRA EL LARGO.
104100 5320-COEF-MAYUSCULA-I.                                           PQR-0419
104200     MOVE ZEROS  TO WS-CONT-MINUSC.
104300     MOVE WS-VOCAB-ITEM(IX-VOCAB) TO WS-BUF2-TXT.
104400     PERFORM 9210-LARGO-BUF2-I THRU 9210-LARGO-BUF2-F.
104500     MOVE 1.0 TO WS-COEF-CAPS.
104600     IF WS-BUF2-LEN = 0
104700         GO TO 5320-COEF-MAYUSCULA-F
104800     END-IF.
104900     PERFORM 5325-CUENTA-MAYUSC-I THRU 5325-CUENTA-MAYUSC-F
105000             VARYING WS-IX-CAR FROM 1 BY 1
105100             UNTIL WS-IX-CAR > WS-BUF2-LEN.
105200     IF WS-CONT-MINUSC = 0
105300         MOVE 1.5 TO WS-COEF-CAPS
105400     END-IF.
105500 5320-COEF-MAYUSCULA-F.
105600     EXIT.
105700*
105800 5325-CUENTA-MAYUSC-I.
105900     IF WS-BUF2-CAR(WS-IX-CAR) IS MINUSCULA
106000         ADD 1 TO WS-CONT-MINUSC
106100     END-IF.
106200 5325-CUENTA-MAYUSC-F.
106300     EXIT.
106400*
106500*    REGLA 2.3 - UNA PALABRA ES DE NEGACION/INTENSIFICACION SI
106600*    FIGURA EN LA TABLA DE CLAVES CON ESE TIPO. AMBAS RUTINAS
106700*    TRABAJAN SOBRE WS-CMP-PALABRA, QUE EL LLAMADOR CARGA CON
106800*    LA PALABRA A PROBAR (LA PALABRA ACTUAL PARA NEGACION, LA
106900*    PALABRA ANTERIOR DE LA FRASE PARA EL INTENSIFICADOR/MODQ).
107000 5340-ES-NEGACION-I.
107100     SET WS-SW-FRASE-NEGADA TO FALSE.
107200     MOVE SPACES TO WS-SW-NEGADO.
107300     PERFORM 5345-COMPARA-CLAVE-N-I THRU 5345-COMPARA-CLAVE-N-F
107400             VARYING IX-PALCVE FROM 1 BY 1
107500             UNTIL IX-PALCVE > TB-PALCVE-CANT
107600                OR WS-SW-FRASE-NEGADA.
107700 5340-ES-NEGACION-F.
107800     EXIT.
107900*
108000 5345-COMPARA-CLAVE-N-I.
108100     IF TB-PALCVE-TIPO(IX-PALCVE) = 'N'
108200        AND WS-CMP-PALABRA = TB-PALCVE-TEXTO(IX-PALCVE)
108300         SET WS-SW-FRASE-NEGADA TO TRUE
108400     END-IF.
108500 5345-COMPARA-CLAVE-N-F.
108600     EXIT.
108700*
108800 5350-ES-INTENSIF-I.                                              PQR-0488
108900     SET WS-SW-FRASE-INTENSIF TO FALSE.
109000     MOVE SPACES TO WS-SW-INTENSIF.
109100     IF WS-CMP-PALABRA = SPACES
109200         GO TO 5350-ES-INTENSIF-F
109300     END-IF.
109400     PERFORM 5355-COMPARA-CLAVE-I-I THRU 5355-COMPARA-CLAVE-I-F
109500             VARYING IX-PALCVE FROM 1 BY 1
109600             UNTIL IX-PALCVE > TB-PALCVE-CANT
109700                OR WS-SW-FRASE-INTENSIF.
109800 5350-ES-INTENSIF-F.
109900     EXIT.
110000*
110100 5355-COMPARA-CLAVE-I-I.
110200     IF TB-PALCVE-TIPO(IX-PALCVE) = 'I'
110300        AND WS-CMP-PALABRA = TB-PALCVE-TEXTO(IX-PALCVE)
110400         SET WS-SW-FRASE-INTENSIF TO TRUE
110500     END-IF.
110600 5355-COMPARA-CLAVE-I-F.
110700     EXIT.
110800*
110900*------------------------------------------------------------
111000*    5360 - REGLA 2.4: LA NEGACION VIGENTE DE LA FRASE (SI HAY
111100*    UNA, GUARDADA EN WS-NEG-PALABRA) SOLO APLICA A LA PALABRA
111200*    ACTUAL SI AMBAS CAEN EN LA MISMA PARTE DE LA FRASE: SE
111300*    UBICA LA PRIMERA OCURRENCIA DE CADA UNA EN LA FRASE EN
111400*    MINUSCULA Y SE REVISA SI ENTRE AMBAS HAY ALGUN SEPARADOR
111500*    (COMA, PUNTO, PUNTO Y COMA, DOS PUNTOS O GUION); DE HABER
111600*    UNO, LA NEGACION QUEDA EN OTRA PARTE DE LA FRASE Y NO
111700*    APLICA A ESTA PALABRA.
111800*------------------------------------------------------------
111900 5360-MISMA-PARTE-I.                                              PQR-0658
112000     SET WS-SW-ES-MISMA-PARTE TO TRUE.
112100     MOVE WS-NEG-PALABRA TO WS-BUSCA-TXT.
112200     PERFORM 9420-LARGO-PALABRA-I THRU 9420-LARGO-PALABRA-F.
112300     PERFORM 9400-BUSCA-SUBCAD-I THRU 9400-BUSCA-SUBCAD-F.
112400     MOVE WS-BUSCA-POS TO WS-POS-NEG.
112500     MOVE WS-VOCAB-MINUSC TO WS-BUSCA-TXT.
112600     PERFORM 9420-LARGO-PALABRA-I THRU 9420-LARGO-PALABRA-F.
112700     PERFORM 9400-BUSCA-SUBCAD-I THRU 9400-BUSCA-SUBCAD-F.
112800     MOVE WS-BUSCA-POS TO WS-POS-PAL.
112900     IF WS-POS-NEG = ZEROS OR WS-POS-PAL = ZEROS
113000         GO TO 5360-MISMA-PARTE-F
113100     END-IF.
113200     IF WS-POS-NEG < WS-POS-PAL
113300         MOVE WS-POS-NEG TO WS-POS-INI
113400         MOVE WS-POS-PAL TO WS-POS-FIN
113500     ELSE
113600         MOVE WS-POS-PAL TO WS-POS-INI
113700         MOVE WS-POS-NEG TO WS-POS-FIN
113800     END-IF.
113900     ADD 1 TO WS-POS-INI.
114000     IF WS-POS-INI >= WS-POS-FIN
114100         GO TO 5360-MISMA-PARTE-F
114200     END-IF.
114300     PERFORM 5365-BUSCA-SEPARADOR-I THRU 5365-BUSCA-SEPARADOR-F
114400             VARYING WS-IX-CAR FROM WS-POS-INI BY 1
114500             UNTIL WS-IX-CAR >= WS-POS-FIN
114600                OR NOT WS-SW-ES-MISMA-PARTE.
114700 5360-MISMA-PARTE-F.
114800     EXIT.
114900*
115000 5365-BUSCA-SEPARADOR-I.
115100     IF WS-FRASE-CAR(WS-IX-CAR) = ',' OR '.' OR ';' OR ':'
115200             OR '-'
115300         SET WS-SW-ES-MISMA-PARTE TO FALSE
115400     END-IF.
115500 5365-BUSCA-SEPARADOR-F.
115600     EXIT.
115700*
115800*------------------------------------------------------------
115900*    6100/6200 - OPERACIONES SOBRE AFFECT-WORD (REGLA 1)
116000*------------------------------------------------------------
116100*    REGLA 1.1 - LA VALENCIA DE LA PALABRA ES +1 SI SU PESO DE
116200*    FELICIDAD ES MAYOR A CERO; -1 EN CASO CONTRARIO.
116300 6100-VALENCIA-PALABRA-I.
116400     MOVE SPACES TO WPT-ES-PREFIJO.
116500     IF WS-SW-TOKEN-ES-EMOTICON
116600         MOVE WS-TOKEN-ITEM(IX-TOKEN)     TO WPT-PALABRA
116700         IF WS-SW-ES-PREFIJO
116800             MOVE 'Y' TO WPT-ES-PREFIJO
116900         END-IF
117000         MOVE TB-EMO-GENERAL(WS-IX-TAB)   TO WPT-GENERAL
117100         MOVE TB-EMO-FELICIDAD(WS-IX-TAB) TO WPT-FELICIDAD
117200         MOVE TB-EMO-TRISTEZA(WS-IX-TAB)  TO WPT-TRISTEZA
117300         MOVE TB-EMO-IRA(WS-IX-TAB)       TO WPT-IRA
117400         MOVE TB-EMO-MIEDO(WS-IX-TAB)     TO WPT-MIEDO
117500         MOVE TB-EMO-ASCO(WS-IX-TAB)      TO WPT-ASCO
117600         MOVE TB-EMO-SORPRESA(WS-IX-TAB)  TO WPT-SORPRESA
117700     ELSE
117800         MOVE WS-VOCAB-ITEM(IX-VOCAB)     TO WPT-PALABRA
117900         MOVE TB-AFP-GENERAL(WS-IX-TAB)   TO WPT-GENERAL
118000         MOVE TB-AFP-FELICIDAD(WS-IX-TAB) TO WPT-FELICIDAD
118100         MOVE TB-AFP-TRISTEZA(WS-IX-TAB)  TO WPT-TRISTEZA
118200         MOVE TB-AFP-IRA(WS-IX-TAB)       TO WPT-IRA
118300         MOVE TB-AFP-MIEDO(WS-IX-TAB)     TO WPT-MIEDO
118400         MOVE TB-AFP-ASCO(WS-IX-TAB)      TO WPT-ASCO
118500         MOVE TB-AFP-SORPRESA(WS-IX-TAB)  TO WPT-SORPRESA
118600     END-IF.
118700     IF WPT-FELICIDAD > ZEROS
118800         MOVE 1 TO WPT-VALENCIA
118900     ELSE
119000         MOVE -1 TO WPT-VALENCIA
119100     END-IF.
119200 6100-VALENCIA-PALABRA-F.
119300     EXIT.
119400*
119500*    REGLA 1.2 - EL PESO GENERAL Y LOS SEIS PESOS POR CATEGORIA
119600*    SE MULTIPLICAN POR EL COEFICIENTE Q DE LA PALABRA (EXCL X
119700*    CAPS X MODQ PARA UNA PALABRA DEL LEXICO AFECTIVO, EXCL X
119800*    EMOQ PARA UN EMOTICONO), SE REDONDEAN A 4 DECIMALES Y SE
119900*    TOPAN EN 1,0000 (RUTINA 6210). REGLA 1.3 - SI LA NEGACION
120000*    VIGENTE DE LA FRASE APLICA A ESTA PALABRA (RUTINA 5360),
120100*    SE REALIZA EL INTERCAMBIO DE PESOS DE LA REGLA 1.3 ANTES
120200*    DE ACUMULAR (RUTINA 6300).
120300 6200-AJUSTA-PESOS-I.
120400     IF WS-SW-TOKEN-ES-EMOTICON
120500         COMPUTE WS-COEF-AJUSTE ROUNDED =
120600                 WS-COEF-EXCL * WS-COEF-EMOQ
120700     ELSE
120800         COMPUTE WS-COEF-AJUSTE ROUNDED =
120900                 WS-COEF-EXCL * WS-COEF-CAPS * WS-COEF-MODQ
121000     END-IF.
121100     PERFORM 6210-SUMA-COEF-I THRU 6210-SUMA-COEF-F.
121200     IF WS-SW-FRASE-NEGADA
121300         PERFORM 6300-INVIERTE-VALENCIA-I
121400                 THRU 6300-INVIERTE-VALENCIA-F
121500     END-IF.
121600 6200-AJUSTA-PESOS-F.
121700     EXIT.
121800*
121900*    02/93 RHT - PQR-0102: SE TOPA CADA PESO INDIVIDUAL A
122000*    1,0000 LUEGO DE MULTIPLICAR POR EL COEFICIENTE.
122100 6210-SUMA-COEF-I.                                                PQR-0102
122200     COMPUTE WPT-GENERAL   ROUNDED =
122300             WPT-GENERAL   * WS-COEF-AJUSTE.
122400     COMPUTE WPT-FELICIDAD ROUNDED =
122500             WPT-FELICIDAD * WS-COEF-AJUSTE.
122600     COMPUTE WPT-TRISTEZA  ROUNDED =
122700             WPT-TRISTEZA  * WS-COEF-AJUSTE.
122800     COMPUTE WPT-IRA       ROUNDED =
122900             WPT-IRA       * WS-COEF-AJUSTE.
123000     COMPUTE WPT-MIEDO     ROUNDED =
123100             WPT-MIEDO     * WS-COEF-AJUSTE.
123200     COMPUTE WPT-ASCO      ROUNDED =
123300             WPT-ASCO      * WS-COEF-AJUSTE.
123400     COMPUTE WPT-SORPRESA  ROUNDED =
123500             WPT-SORPRESA  * WS-COEF-AJUSTE.
123600     IF WPT-GENERAL   > 1.0000
123700         MOVE 1.0000 TO WPT-GENERAL
123800     END-IF.
123900     IF WPT-FELICIDAD > 1.0000
124000         MOVE 1.0000 TO WPT-FELICIDAD
124100     END-IF.
124200     IF WPT-TRISTEZA  > 1.0000
124300         MOVE 1.0000 TO WPT-TRISTEZA
124400     END-IF.
124500     IF WPT-IRA       > 1.0000
124600         MOVE 1.0000 TO WPT-IRA
124700     END-IF.
124800     IF WPT-MIEDO     > 1.0000
124900         MOVE 1.0000 TO WPT-MIEDO
125000     END-IF.
125100     IF WPT-ASCO      > 1.0000
125200         MOVE 1.0000 TO WPT-ASCO
125300     END-IF.
125400     IF WPT-SORPRESA  > 1.0000
125500         MOVE 1.0000 TO WPT-SORPRESA
125600     END-IF.
125700 6210-SUMA-COEF-F.
125800     EXIT.
125900*
126000*    11/96 CSV - PQR-0452: LA NEGACION INTERCAMBIA FELICIDAD Y
126100*    TRISTEZA: LA NUEVA FELICIDAD ES EL MAXIMO ENTRE TRISTEZA,
126200*    IRA, MIEDO Y ASCO; LA NUEVA TRISTEZA ES LA FELICIDAD
126300*    ORIGINAL; IRA, MIEDO Y ASCO QUEDAN A LA MITAD. SORPRESA Y
126400*    EL PESO GENERAL NO SE TOCAN. LA VALENCIA SE VUELVE A
126500*    DERIVAR (REGLA 1.1) CON LA FELICIDAD YA INTERCAMBIADA.
126600 6300-INVIERTE-VALENCIA-I.                                        PQR-0452
126700     MOVE WPT-FELICIDAD TO WS-PESO-SAVE.
126800     MOVE WPT-TRISTEZA  TO WS-PESO-CONVERTIDO.
126900     IF WPT-IRA > WS-PESO-CONVERTIDO
127000         MOVE WPT-IRA TO WS-PESO-CONVERTIDO
127100     END-IF.
127200     IF WPT-MIEDO > WS-PESO-CONVERTIDO
127300         MOVE WPT-MIEDO TO WS-PESO-CONVERTIDO
127400     END-IF.
127500     IF WPT-ASCO > WS-PESO-CONVERTIDO
127600         MOVE WPT-ASCO TO WS-PESO-CONVERTIDO
127700     END-IF.
127800     MOVE WS-PESO-CONVERTIDO TO WPT-FELICIDAD.
127900     MOVE WS-PESO-SAVE       TO WPT-TRISTEZA.
128000     COMPUTE WPT-IRA   ROUNDED = WPT-IRA   * 0.5.
128100     COMPUTE WPT-MIEDO ROUNDED = WPT-MIEDO * 0.5.
128200     COMPUTE WPT-ASCO  ROUNDED = WPT-ASCO  * 0.5.
128300     IF WPT-FELICIDAD > ZEROS
128400         MOVE 1 TO WPT-VALENCIA
128500     ELSE
128600         MOVE -1 TO WPT-VALENCIA
128700     END-IF.
128800 6300-INVIERTE-VALENCIA-F.
128900     EXIT.
129000*
129100*    REGLA 1.4 - PALABRA DE AFECTO SINTETICA PARA SORPRESA:
129200*    TODOS LOS PESOS EN CERO SALVO SORPRESA EN 1,0000; LA
129300*    VALENCIA SE DERIVA POR LA REGLA 1.1 (FELICIDAD = 0, O
129400*    SEA -1).
129500 6400-PALABRA-SORPRESA-I.                                         PQR-0601
129600     MOVE '?!'   TO WPT-PALABRA.
129700     MOVE SPACES TO WPT-ES-PREFIJO.
129800     MOVE ZEROS  TO WPT-GENERAL WPT-FELICIDAD WPT-TRISTEZA
129900                    WPT-IRA WPT-MIEDO WPT-ASCO.
130000     MOVE 1.0000 TO WPT-SORPRESA.
130100     MOVE -1     TO WPT-VALENCIA.
130200 6400-PALABRA-SORPRESA-F.
130300     EXIT.
130400*
130500*------------------------------------------------------------
130600*    7000 - AGREGACION (REGLA 4). 7010 ACTUALIZA LOS MAXIMOS
130700*    DEL TEXTO CON CADA PALABRA ANALIZADA; 7000 DETERMINA LA
130800*    EMOCION PREDOMINANTE UNA VEZ TERMINADO EL TEXTO.
130900*------------------------------------------------------------
131000 7010-ACUM-PALABRA-I.
131100     ADD 1 TO WS-CANT-PALABRAS-AFECTO.
131200     ADD WPT-VALENCIA TO WS-SUMA-VALENCIA.
131300     IF WPT-GENERAL > WS-MAX-GENERAL
131400         MOVE WPT-GENERAL TO WS-MAX-GENERAL
131500     END-IF.
131600     IF WPT-FELICIDAD > WS-MAX-FELICIDAD
131700         MOVE WPT-FELICIDAD TO WS-MAX-FELICIDAD
131800     END-IF.
131900     IF WPT-TRISTEZA > WS-MAX-TRISTEZA
132000         MOVE WPT-TRISTEZA TO WS-MAX-TRISTEZA
132100     END-IF.
132200     IF WPT-IRA > WS-MAX-IRA
132300         MOVE WPT-IRA TO WS-MAX-IRA
132400     END-IF.
132500     IF WPT-MIEDO > WS-MAX-MIEDO
132600         MOVE WPT-MIEDO TO WS-MAX-MIEDO
132700     END-IF.
132800     IF WPT-ASCO > WS-MAX-ASCO
132900         MOVE WPT-ASCO TO WS-MAX-ASCO
133000     END-IF.
133100     IF WPT-SORPRESA > WS-MAX-SORPRESA
133200         MOVE WPT-SORPRESA TO WS-MAX-SORPRESA
133300     END-IF.
133400 7010-ACUM-PALABRA-F.
133500     EXIT.
133600*
133700*    19/01/96 JMA - PQR-0379: SI NINGUN PESO DE CATEGORIA ES
133800*    MAYOR A CERO (NINGUNA PALABRA DE AFECTO EN EL TEXTO, O
133900*    TODAS EN CERO) SE INFORMA NEUTRAL.
134000*    06/99 RHT - PQR-0361: EL TEXTO NEUTRAL NO QUEDA EN PESO
134100*    CERO; SE INFORMA (0,2 + PESO GENERAL DEL TEXTO) / 1,2, PARA
134200*    QUE UN TEXTO SIN PALABRAS DE AFECTO PERO CON ALGUN PESO
134300*    GENERAL (POR EJEMPLO POR UN EMOTICON NEUTRO) NO QUEDE
134400*    INDISTINGUIBLE DE UN TEXTO TOTALMENTE EN BLANCO.
134500*    30/08/95 CSV - PQR-0344: EN CASO DE EMPATE ENTRE DOS O
134600*    MAS CATEGORIAS EN EL MAXIMO, PREVALECE EL ORDEN FIJO
134700*    FELICIDAD/TRISTEZA/IRA/MIEDO/ASCO/SORPRESA (TB-CATEG).
134800*    EL PESO GENERAL DEL TEXTO (EST-PESO-GENERAL) ES EL MAXIMO
134900*    PESO GENERAL DE PALABRA ACUMULADO EN WS-MAX-GENERAL, Y NO
135000*    SE CONFUNDE CON EL MAXIMO POR CATEGORIA QUE DEFINE LA
135100*    EMOCION PREDOMINANTE.
135200 7000-AGREGA-ESTADO-I.                                            PQR-0379
135300     MOVE WS-MAX-FELICIDAD TO TB-CATEG-PESO(1).
135400     MOVE WS-MAX-TRISTEZA  TO TB-CATEG-PESO(2).
135500     MOVE WS-MAX-IRA       TO TB-CATEG-PESO(3).
135600     MOVE WS-MAX-MIEDO     TO TB-CATEG-PESO(4).
135700     MOVE WS-MAX-ASCO      TO TB-CATEG-PESO(5).
135800     MOVE WS-MAX-SORPRESA  TO TB-CATEG-PESO(6).
135900     MOVE ZEROS  TO WS-PESO-CONVERTIDO.
136000     SET IX-CATEG TO 1.
136100     PERFORM 7020-BUSCA-MAXIMO-I THRU 7020-BUSCA-MAXIMO-F
136200             VARYING IX-CATPES FROM 1 BY 1 UNTIL IX-CATPES > 6.
136300     MOVE WS-REG-TEXTO-AREA TO EST-TEXTO.
136400     MOVE WS-MAX-FELICIDAD  TO EST-FELICIDAD.
136500     MOVE WS-MAX-TRISTEZA   TO EST-TRISTEZA.
136600     MOVE WS-MAX-IRA        TO EST-IRA.
136700     MOVE WS-MAX-MIEDO      TO EST-MIEDO.
136800     MOVE WS-MAX-ASCO       TO EST-ASCO.
136900     MOVE WS-MAX-SORPRESA   TO EST-SORPRESA.
137000     IF WS-PESO-CONVERTIDO = ZEROS
137100         COMPUTE EST-PESO-FUERTE ROUNDED =
137200                 (0.2 + WS-MAX-GENERAL) / 1.2
137300         MOVE 'NEUTRAL  ' TO EST-TIPO-FUERTE
137500         ADD 1 TO WS-TOT-NEUTRAL
137600     ELSE
137700         MOVE TB-CATEG-NOMBRE(IX-CATEG) TO EST-TIPO-FUERTE
137800         MOVE WS-PESO-CONVERTIDO        TO EST-PESO-FUERTE
137900         ADD 1 TO WS-TOT-NO-NEUTRAL
138000         PERFORM 7030-SUMA-TOTAL-I THRU 7030-SUMA-TOTAL-F
138100     END-IF.
138120*    08/99 RHT - PQR-0420: LA VALENCIA GENERAL SE SACA SIEMPRE DE PQR-0420
138130*    LA SUMA DE VALENCIA DEL TEXTO, INDEPENDIENTE DE QUE EL TEXTO
138140*    HAYA SALIDO NEUTRAL O NO (UNA PALABRA CON PESO GENERAL PERO
138150*    SIN CATEGORIA - POR EJEMPLO UN EMOTICON NEUTRO - PUEDE DAR
138160*    UN TEXTO NEUTRAL CON VALENCIA DISTINTA DE CERO).
138200     IF WS-CANT-PALABRAS-AFECTO = 0
138300         MOVE ZEROS TO EST-VALENCIA
138400     ELSE
138500         IF WS-SUMA-VALENCIA > 0
138600             MOVE 1 TO EST-VALENCIA
138700         ELSE
138800             IF WS-SUMA-VALENCIA < 0
138900                 MOVE -1 TO EST-VALENCIA
139000             ELSE
139100                 MOVE 0 TO EST-VALENCIA
139200             END-IF
139300         END-IF
139400     END-IF.
139500     MOVE WS-MAX-GENERAL TO EST-PESO-GENERAL.
139600 7000-AGREGA-ESTADO-F.
139700     EXIT.
139800*
139900 7020-BUSCA-MAXIMO-I.                                             PQR-0344
140000     IF TB-CATEG-PESO(IX-CATPES) > WS-PESO-CONVERTIDO
140100         MOVE TB-CATEG-PESO(IX-CATPES) TO WS-PESO-CONVERTIDO
140200         SET IX-CATEG TO IX-CATPES
140300     END-IF.
140400 7020-BUSCA-MAXIMO-F.
140500     EXIT.
140600*
140700 7030-SUMA-TOTAL-I.
140800     EVALUATE IX-CATEG
140900         WHEN 1  ADD 1 TO WS-TOT-HAPPINESS
141000         WHEN 2  ADD 1 TO WS-TOT-SADNESS
141100         WHEN 3  ADD 1 TO WS-TOT-ANGER
141200         WHEN 4  ADD 1 TO WS-TOT-FEAR
141300         WHEN 5  ADD 1 TO WS-TOT-DISGUST
141400         WHEN 6  ADD 1 TO WS-TOT-SURPRISE
141500     END-EVALUATE.
141600 7030-SUMA-TOTAL-F.
141700     EXIT.
141800*
141900*------------------------------------------------------------
142000*    8000 - SALIDA POR TEXTO: GRABA EL REGISTRO DE ESTADO EN
142100*    SALIDA Y EL BLOQUE DE CINCO LINEAS DEL TEXTO EN EL LISTADO
142200*    DE CONTROL (TEXTO, VALENCIA/GENERAL, LOS SEIS PESOS POR
142300*    CATEGORIA Y LA EMOCION PREDOMINANTE).
142400*------------------------------------------------------------
142500 8000-IMPRIME-BLOQUE-I.
142600     WRITE REG-SALIDA FROM WS-REG-ESTADO.
142700     EVALUATE TRUE
142800         WHEN FS-SALIDA-OK
142900             CONTINUE
143000         WHEN OTHER
143100             DISPLAY 'PGMSENAF - ERROR ESCRITURA SALIDA '
143200                     FS-SALIDA
143300             MOVE 9999 TO RETURN-CODE
143400     END-EVALUATE.
143500     PERFORM 8100-ARMA-DETALLE-I THRU 8100-ARMA-DETALLE-F.
143600     WRITE REG-LISTADO FROM WS-LIN-TEXTO.
143700     WRITE REG-LISTADO FROM WS-LIN-VALGEN.
143800     WRITE REG-LISTADO FROM WS-LIN-EMO1.
143900     WRITE REG-LISTADO FROM WS-LIN-EMO2.
144000     WRITE REG-LISTADO FROM WS-LIN-FUERTE.
144100     WRITE REG-LISTADO FROM WS-LIN-BLANCO.
144200 8000-IMPRIME-BLOQUE-F.
144300     EXIT.
144400*
144500 8100-ARMA-DETALLE-I.
144600     MOVE WS-REG-TEXTO-AREA(1:60) TO LT2-TEXTO.
144700     MOVE EST-VALENCIA             TO LT2-VALENCIA.
144800     MOVE EST-PESO-GENERAL         TO LT2-GENERAL.
144900     MOVE EST-FELICIDAD            TO LT2-HAPPINESS.
145000     MOVE EST-TRISTEZA             TO LT2-SADNESS.
145100     MOVE EST-IRA                  TO LT2-ANGER.
145200     MOVE EST-MIEDO                TO LT2-FEAR.
145300     MOVE EST-ASCO                 TO LT2-DISGUST.
145400     MOVE EST-SORPRESA             TO LT2-SURPRISE.
145500     MOVE EST-TIPO-FUERTE          TO LT2-TIPO-FUERTE.
145600     MOVE EST-PESO-FUERTE          TO LT2-PESO-FUERTE.
145700 8100-ARMA-DETALLE-F.
145800     EXIT.
145900*
146000*------------------------------------------------------------
146100*    9700/9750 - LISTADO DE TOTALES DE LA CORRIDA, POR CONSOLA
146200*    Y POR LISTADO DE IMPRESION (MISMOS DATOS LAS DOS VIAS).
146300*------------------------------------------------------------
146400 9700-IMPRIME-TOTALES-I.                                          PQR-0301
146500     MOVE SPACES TO WS-LIN-TOTALES.
146600     WRITE REG-LISTADO FROM WS-LIN-TOTALES AFTER ADVANCING 2.
146700     MOVE 'TEXTS PROCESSED:'              TO LT-ETIQUETA.
146800     MOVE WS-TOT-TEXTOS                   TO LT-VALOR.
146900     WRITE REG-LISTADO FROM WS-LIN-TOTALES AFTER ADVANCING 1.
147000     MOVE 'NON-NEUTRAL TEXTS:'            TO LT-ETIQUETA.
147100     MOVE WS-TOT-NO-NEUTRAL               TO LT-VALOR.
147200     WRITE REG-LISTADO FROM WS-LIN-TOTALES AFTER ADVANCING 1.
147300     MOVE 'STRONGEST = HAPPINESS:'        TO LT-ETIQUETA.
147400     MOVE WS-TOT-HAPPINESS                TO LT-VALOR.
147500     WRITE REG-LISTADO FROM WS-LIN-TOTALES AFTER ADVANCING 1.
147600     MOVE 'STRONGEST = SADNESS:'          TO LT-ETIQUETA.
147700     MOVE WS-TOT-SADNESS                  TO LT-VALOR.
147800     WRITE REG-LISTADO FROM WS-LIN-TOTALES AFTER ADVANCING 1.
147900     MOVE 'STRONGEST = ANGER:'            TO LT-ETIQUETA.
148000     MOVE WS-TOT-ANGER                    TO LT-VALOR.
148100     WRITE REG-LISTADO FROM WS-LIN-TOTALES AFTER ADVANCING 1.
148200     MOVE 'STRONGEST = FEAR:'             TO LT-ETIQUETA.
148300     MOVE WS-TOT-FEAR                     TO LT-VALOR.
148400     WRITE REG-LISTADO FROM WS-LIN-TOTALES AFTER ADVANCING 1.
148500     MOVE 'STRONGEST = DISGUST:'          TO LT-ETIQUETA.
148600     MOVE WS-TOT-DISGUST                  TO LT-VALOR.
148700     WRITE REG-LISTADO FROM WS-LIN-TOTALES AFTER ADVANCING 1.
148800     MOVE 'STRONGEST = SURPRISE:'         TO LT-ETIQUETA.
148900     MOVE WS-TOT-SURPRISE                 TO LT-VALOR.
149000     WRITE REG-LISTADO FROM WS-LIN-TOTALES AFTER ADVANCING 1.
149100     MOVE 'STRONGEST = NEUTRAL:'          TO LT-ETIQUETA.
149200     MOVE WS-TOT-NEUTRAL                  TO LT-VALOR.
149300     WRITE REG-LISTADO FROM WS-LIN-TOTALES AFTER ADVANCING 1.
149400 9700-IMPRIME-TOTALES-F.
149500     EXIT.
149600*
149700*    02/95 RHT - PQR-0301: SE DUPLICAN LOS TOTALES POR
149800*    CONSOLA PARA EL OPERADOR DEL TURNO NOCHE, QUE NO SIEMPRE
149900*    RETIRA EL LISTADO DE LA IMPRESORA HASTA LA MANANA.
150000 9750-MOSTRAR-TOTALES-I.
150100     DISPLAY 'PGMSENAF - TEXTS PROCESSED......: ' WS-TOT-TEXTOS.
150200     DISPLAY 'PGMSENAF - NON-NEUTRAL TEXTS....: '
150300             WS-TOT-NO-NEUTRAL.
150400     DISPLAY 'PGMSENAF - STRONGEST HAPPINESS..: '
150500             WS-TOT-HAPPINESS.
150600     DISPLAY 'PGMSENAF - STRONGEST SADNESS....: '
150700             WS-TOT-SADNESS.
150800     DISPLAY 'PGMSENAF - STRONGEST ANGER......: ' WS-TOT-ANGER.
150900     DISPLAY 'PGMSENAF - STRONGEST FEAR.......: ' WS-TOT-FEAR.
151000     DISPLAY 'PGMSENAF - STRONGEST DISGUST....: '
151100             WS-TOT-DISGUST.
151200     DISPLAY 'PGMSENAF - STRONGEST SURPRISE...: '
151300             WS-TOT-SURPRISE.
151400     DISPLAY 'PGMSENAF - STRONGEST NEUTRAL....: '
151500             WS-TOT-NEUTRAL.
151600 9750-MOSTRAR-TOTALES-F.
151700     EXIT.
151800*
151900*------------------------------------------------------------
152000*    9100/9200/9300/9400 - RUTINAS GENERICAS DE USO COMUN
152100*------------------------------------------------------------
152200*    9200/9210 - CALCULO DE LARGO DE CADENA SIN BLANCOS DE
152300*    COLA, RECORRIENDO EL BUFFER DE ATRAS HACIA ADELANTE.
152400 9200-LARGO-BUF-I.
152500     MOVE 200 TO WS-IX-CAR.
152600     PERFORM 9205-BUSCA-FIN-BUF-I THRU 9205-BUSCA-FIN-BUF-F
152700             UNTIL WS-IX-CAR = 0
152800                OR WS-BUF-CAR(WS-IX-CAR) NOT = SPACE.
152900     MOVE WS-IX-CAR TO WS-BUF-LEN.
153000 9200-LARGO-BUF-F.
153100     EXIT.
153200*
153300 9205-BUSCA-FIN-BUF-I.
153400     SUBTRACT 1 FROM WS-IX-CAR.
153500 9205-BUSCA-FIN-BUF-F.
153600     EXIT.
153700*
153800 9210-LARGO-BUF2-I.
153900     MOVE 200 TO WS-IX-CAR.
154000     PERFORM 9215-BUSCA-FIN-BUF2-I THRU 9215-BUSCA-FIN-BUF2-F
154100             UNTIL WS-IX-CAR = 0
154200                OR WS-BUF2-CAR(WS-IX-CAR) NOT = SPACE.
154300     MOVE WS-IX-CAR TO WS-BUF2-LEN.
154400 9210-LARGO-BUF2-F.
154500     EXIT.
154600*
154700 9215-BUSCA-FIN-BUF2-I.
154800     SUBTRACT 1 FROM WS-IX-CAR.
154900 9215-BUSCA-FIN-BUF2-F.
155000     EXIT.
155100*
155200*    30/09/99 JMA - PQR-0658: RUTINA GENERICA DE LARGO PARA UNA
155300*    PALABRA DE 20 BYTES (CLAVE DE NEGACION O VOCABLO), USADA
155400*    POR LA PRUEBA DE "MISMA PARTE DE LA FRASE" (REGLA 2.4).
155500 9420-LARGO-PALABRA-I.
155600     MOVE 20 TO WS-IX-CAR2.
155700     PERFORM 9425-BUSCA-FIN-PAL-I THRU 9425-BUSCA-FIN-PAL-F
155800             UNTIL WS-IX-CAR2 = 0
155900                OR WS-BUSCA-TXT(WS-IX-CAR2:1) NOT = SPACE.
156000     MOVE WS-IX-CAR2 TO WS-BUSCA-LEN.
156100 9420-LARGO-PALABRA-F.
156200     EXIT.
156300*
156400 9425-BUSCA-FIN-PAL-I.
156500     SUBTRACT 1 FROM WS-IX-CAR2.
156600 9425-BUSCA-FIN-PAL-F.
156700     EXIT.
156800*
156900*    30/09/99 JMA - PQR-0658: BUSCA LA PRIMERA OCURRENCIA DE
157000*    WS-BUSCA-TXT (LARGO WS-BUSCA-LEN) DENTRO DE LA FRASE EN
157100*    MINUSCULA (WS-FRASE-MINUSC); DEVUELVE LA POSICION EN
157200*    WS-BUSCA-POS, CERO SI NO SE ENCUENTRA.
157300 9400-BUSCA-SUBCAD-I.
157400     MOVE ZEROS TO WS-BUSCA-POS.
157500     IF WS-BUSCA-LEN = 0
157600         GO TO 9400-BUSCA-SUBCAD-F
157700     END-IF.
157800     PERFORM 9410-COMPARA-SUBCAD-I THRU 9410-COMPARA-SUBCAD-F
157900             VARYING WS-IX-CAR FROM 1 BY 1
158000             UNTIL WS-IX-CAR > 201 - WS-BUSCA-LEN
158100                OR WS-BUSCA-POS NOT = ZEROS.
158200 9400-BUSCA-SUBCAD-F.
158300     EXIT.
158400*
158500 9410-COMPARA-SUBCAD-I.
158600     IF WS-FRASE-MINUSC(WS-IX-CAR:WS-BUSCA-LEN) =
158700             WS-BUSCA-TXT(1:WS-BUSCA-LEN)
158800         MOVE WS-IX-CAR TO WS-BUSCA-POS
158900     END-IF.
159000 9410-COMPARA-SUBCAD-F.
159100     EXIT.
159200*
159300 9300-ARMA-TITULO-I.
159400     WRITE REG-LISTADO FROM WS-LIN-TITULO AFTER ADVANCING C01.
159500 9300-ARMA-TITULO-F.
159600     EXIT.
159700*
159800 9800-CIERRA-ARCHIVOS-I.
159900     CLOSE TEXTOS SALIDA LISTADO.
160000 9800-CIERRA-ARCHIVOS-F.
160100     EXIT.
160200*
160300 9999-FINAL-I.
160400     MOVE WS-CANT-TEXTOS TO WS-TOT-TEXTOS.
160500     PERFORM 9700-IMPRIME-TOTALES-I THRU 9700-IMPRIME-TOTALES-F.
160600     PERFORM 9750-MOSTRAR-TOTALES-I THRU 9750-MOSTRAR-TOTALES-F.
160700     PERFORM 9800-CIERRA-ARCHIVOS-I THRU 9800-CIERRA-ARCHIVOS-F.
160800 9999-FINAL-F.
160900     EXIT.
